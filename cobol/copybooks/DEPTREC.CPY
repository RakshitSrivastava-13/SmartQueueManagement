000100*****************************************************************
000200*                                                               *
000300*   DEPTREC  --  DEPARTMENT / DOMAIN MASTER RECORD LAYOUT       *
000400*                                                               *
000500*   ONE ENTRY PER SERVICE DEPARTMENT ACROSS ALL THREE DOMAINS   *
000600*   (HOSPITAL, BANK, MEDICAL STORE).  LOADED ENTIRE INTO         *
000700*   DEPT-TABLE BY QDPROC AND QDDASH AT START OF RUN - THIS IS   *
000800*   REFERENCE DATA, NOT MAINTAINED BY A DAILY TRANSACTION.       *
000900*                                                                *
001000*   MAINTAINED BY.......  OFF-LINE (SEE U8 - SEED DATA ONLY)     *
001100*   READ BY.............  QDPROC, QDDASH                        *
001200*                                                                *
001300*----------------------------------------------------------------
001400*   REVISION HISTORY                                             *
001500*   ----------------                                             *
001600*   DATE      BY    REQUEST     DESCRIPTION                      *
001700*   --------  ----  ----------  ---------------------------------*
001800*   03/14/89  RSK   Q-0119      ORIGINAL LAYOUT - CLINIC ROLLOUT  *
001900*   09/30/92  RSK   Q-0344      ADDED DEPT-FLOOR                  *
002000*   07/19/94  TDW   Q-0512      ADDED DEPT-DOMAIN (QUEUE PROJECT, *
002010*                               BANK AND PHARMACY DOMAINS JOINED) *
002050*   07/14/00  WEM   Q-0895      DEPT-DOMAIN NOW ALSO CARRIES      *
002060*                               'RADIOLOGY' - THIRD DOMAIN ADDED  *
002070*                               WHEN X-RAY WENT LIVE.             *
002200*----------------------------------------------------------------
002300 01  REGDEPT.
002400     05  DEPT-ID                     PIC 9(04).
002500     05  DEPT-CODE                   PIC X(06).
002600*        SHORT CODE USED IN TOKEN NUMBERS, SEE R2.5
002700     05  DEPT-NAME                   PIC X(30).
002800     05  DEPT-DOMAIN                 PIC X(15).
002900*        HOSPITAL / BANK / MEDICAL STORE
003000     05  DEPT-FLOOR                  PIC 9(02).
003100     05  DEPT-ACTIVE-FLAG            PIC X(01).
003200         88  DEPT-IS-ACTIVE              VALUE 'Y'.
003300         88  DEPT-NOT-ACTIVE              VALUE 'N'.
003400*        --- RESERVED FOR FUTURE USE ---
003500     05  FILLER                      PIC X(12).
003600*
003700*------------------------------------------------------------------
003800*   DEPT-NAME SPLIT VIEW - USED BY 200-PRINT-HEADING/400-PRINT-
003900*   DEPT-SECTION IN QDDASH TO WRAP A LONG NAME ACROSS TWO PRINT
004000*   COLUMNS WITHOUT AN UNSTRING.
004100*------------------------------------------------------------------
004200 01  DEPT-NAME-ALT REDEFINES REGDEPT.
004300     05  FILLER                      PIC X(10).
004400     05  DEPT-NAME-HALF1             PIC X(15).
004500     05  DEPT-NAME-HALF2             PIC X(15).
004600     05  FILLER                      PIC X(30).
