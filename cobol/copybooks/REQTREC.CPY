000100*****************************************************************
000200*                                                               *
000300*   REQTREC  --  DAILY QUEUE REQUEST (TRANSACTION) RECORD       *
000400*                                                               *
000500*   ONE ENTRY PER TRANSACTION AGAINST THE QUEUE - ISSUE, CALL,  *
000600*   START, END, CANCEL, NO-SHOW, SKIP, RE-PRIORITIZE.  READ      *
000700*   SEQUENTIALLY, IN ARRIVAL ORDER, BY QDPROC (SEE BATCH FLOW,   *
000800*   U2 THROUGH U6).  REQ-ACTION DRIVES THE 200-SERIES EVALUATE.  *
000900*                                                                *
001000*   MAINTAINED BY.......  UP-STREAM COUNTER/KIOSK CAPTURE (NOT   *
001100*                         PART OF THIS SUITE - SEE NON-GOALS)    *
001200*   READ BY.............  QDPROC                                *
001300*                                                                *
001400*----------------------------------------------------------------
001500*   REVISION HISTORY                                             *
001600*   ----------------                                             *
001700*   DATE      BY    REQUEST     DESCRIPTION                      *
001800*   --------  ----  ----------  ---------------------------------*
001900*   07/19/94  TDW   Q-0512      ORIGINAL LAYOUT - QUEUE PROJECT   *
002000*   02/08/96  TDW   Q-0680      ADDED REQ-PRIORITY (RE-PRIORITIZE *
002100*                               ACTION, R4.6)                    *
002200*   01/06/99  TDW   Y2K-0037    Y2K - REQ-TIMESTAMP EXPANDED TO   *
002210*                               4-DIGIT CENTURY, WAS 2-DIGIT      *
002250*   06/06/00  WEM   Q-0908      REQ-PRIORITY VALUES DOCUMENTED    *
002260*                               BELOW - SEE R4.6 FOR THE FULL     *
002270*                               ACTION LIST.                      *
002400*----------------------------------------------------------------
002500 01  REGREQT.
002600     05  REQ-ACTION                  PIC X(10).
002700         88  REQ-IS-ISSUE-TOKEN          VALUE 'ISSUE'.
002800         88  REQ-IS-CALL-NEXT            VALUE 'CALLNEXT'.
002900         88  REQ-IS-START-CONSULT        VALUE 'STARTCONS'.
003000         88  REQ-IS-END-CONSULT          VALUE 'ENDCONS'.
003100         88  REQ-IS-CANCEL               VALUE 'CANCEL'.
003200         88  REQ-IS-NO-SHOW              VALUE 'NOSHOW'.
003300         88  REQ-IS-SKIP                 VALUE 'SKIP'.
003400         88  REQ-IS-REPRIORITY           VALUE 'PRIORITY'.
003500     05  REQ-PATIENT-ID              PIC 9(06).
003600     05  REQ-DEPT-ID                 PIC 9(04).
003700     05  REQ-PROV-ID                 PIC 9(04).
003800*        ZERO = NOT SUPPLIED / ANY PROVIDER
003900     05  REQ-TOKEN-ID                PIC 9(06).
004000*        ZERO ON ISSUE, REQUIRED ON ALL OTHER ACTIONS
004100     05  REQ-PRIORITY                PIC X(14).
004200*        NEW PRIORITY ON REPRIORITY, ELSE SPACES - R4.6
004300     05  REQ-TIMESTAMP               PIC 9(14).
004400*        --- RESERVED FOR FUTURE USE ---
004500     05  FILLER                      PIC X(20).
004600*
004700*------------------------------------------------------------------
004800*   TIMESTAMP SPLIT VIEW - LETS 100-MAINLINE COMPARE THE
004900*   TRANSACTION DATE AGAINST THE RUN DATE WITHOUT UNSTRING.
005000*------------------------------------------------------------------
005100 01  REQT-TIME-ALT REDEFINES REGREQT.
005200     05  FILLER                      PIC X(44).
005300     05  REQT-TS-DATE                PIC 9(08).
005400     05  REQT-TS-TIME                PIC 9(06).
005500     05  FILLER                      PIC X(20).
