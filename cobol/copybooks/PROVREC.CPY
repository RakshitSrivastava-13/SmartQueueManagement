000100*****************************************************************
000200*                                                               *
000300*   PROVREC  --  SERVICE PROVIDER MASTER RECORD LAYOUT          *
000400*                                                               *
000500*   ONE ENTRY PER DOCTOR / COUNTER STAFF MEMBER.  KEYED BY      *
000600*   PROV-ID.  PROV-DEPT-ID TIES A PROVIDER TO ONE DEPARTMENT.   *
000700*   LOADED ENTIRE INTO PROV-TABLE BY QDPROC AT START OF RUN -   *
000800*   THIS IS REFERENCE DATA, NOT MAINTAINED BY A DAILY           *
000900*   TRANSACTION (SEE U8).                                       *
001000*                                                                *
001100*   MAINTAINED BY.......  OFF-LINE (SEE U8 - SEED DATA ONLY)     *
001200*   READ BY.............  QDPROC                                *
001300*                                                                *
001400*----------------------------------------------------------------
001500*   REVISION HISTORY                                             *
001600*   ----------------                                             *
001700*   DATE      BY    REQUEST     DESCRIPTION                      *
001800*   --------  ----  ----------  ---------------------------------*
001900*   03/14/89  RSK   Q-0119      ORIGINAL LAYOUT - CLINIC ROLLOUT  *
002000*   11/02/91  RSK   Q-0288      ADDED PROV-ROOM                   *
002100*   07/19/94  TDW   Q-0512      ADDED PROV-CONSULT-MINS,          *
002110*                               PROV-MAX-PER-DAY (QUEUE PROJECT)  *
002150*   09/08/00  WEM   Q-0915      PROV-MAX-PER-DAY DEFAULT RAISED   *
002160*                               FROM 030 TO 050 - CLINICS ADDED   *
002170*                               EVENING HOURS.                    *
002300*----------------------------------------------------------------
002400 01  REGPROV.
002500     05  PROV-ID                     PIC 9(04).
002600     05  PROV-EMP-ID                 PIC X(08).
002700*        E.G. DOC001
002800     05  PROV-NAME-BLOCK.
002900         10  PROV-FIRST-NAME         PIC X(20).
003000         10  PROV-LAST-NAME          PIC X(20).
003100     05  PROV-SPECIALTY              PIC X(30).
003200     05  PROV-DEPT-ID                PIC 9(04).
003300     05  PROV-ROOM                   PIC X(10).
003400     05  PROV-CONSULT-MINS           PIC 9(03).
003500*        DEFAULT CONSULTATION LENGTH, MINUTES.  DEFAULT 015
003600*        WHEN NOT SUPPLIED, SEE R3.3
003700     05  PROV-MAX-PER-DAY            PIC 9(03).
003800*        DAILY CAPACITY.  DEFAULT 050 WHEN NOT SUPPLIED, R2.2
003900     05  PROV-INDICATORS.
004000         10  PROV-AVAILABLE-FLAG     PIC X(01).
004100             88  PROV-IS-AVAILABLE       VALUE 'Y'.
004200         10  PROV-ACTIVE-FLAG        PIC X(01).
004300             88  PROV-IS-ACTIVE          VALUE 'Y'.
004400*        --- RESERVED FOR FUTURE USE ---
004500     05  FILLER                      PIC X(16).
004600*
004700*------------------------------------------------------------------
004800*   CAPACITY PAIR ALTERNATE VIEW - LETS 210-ISSUE-TOKEN COMPARE
004900*   CONSULT-MINS AND MAX-PER-DAY IN ONE MOVE WHEN BUILDING THE
005000*   PROVIDER TABLE ENTRY (MIRRORS THE OLD TELEPHONE/DDD SPLIT
005100*   TRICK USED FOR PATIENT PHONE NUMBERS).
005200*------------------------------------------------------------------
005300 01  PROV-CAPACITY-ALT REDEFINES REGPROV.
005400     05  FILLER                      PIC X(96).
005500     05  PROV-CAPACITY-PAIR          PIC 9(06).
005600     05  FILLER                      PIC X(18).
