000100*****************************************************************
000200*                                                               *
000300*   QSTAREC  --  QUEUE STATUS SNAPSHOT RECORD LAYOUT            *
000400*                                                               *
000500*   ONE ENTRY PER PROVIDER, REWRITTEN EACH TIME THE QUEUE FOR    *
000600*   THAT PROVIDER CHANGES SHAPE (ISSUE, CALL, CANCEL, NO-SHOW,   *
000700*   SKIP, REPRIORITY - SEE R6.1).  QSTATUS-OUT HOLDS THE MOST     *
000800*   RECENT SNAPSHOT WRITTEN FOR EACH PROVIDER DURING THE RUN.     *
000900*                                                                *
001000*   MAINTAINED BY.......  QDPROC (510-REFRESH-QUEUE-STATUS)      *
001100*   READ BY.............  DOWN-STREAM DISPLAY BOARDS (NOT PART   *
001200*                         OF THIS SUITE - SEE NON-GOALS)         *
001300*                                                                *
001400*----------------------------------------------------------------
001500*   REVISION HISTORY                                             *
001600*   ----------------                                             *
001700*   DATE      BY    REQUEST     DESCRIPTION                      *
001800*   --------  ----  ----------  ---------------------------------*
001900*   07/19/94  TDW   Q-0512      ORIGINAL LAYOUT - QUEUE PROJECT   *
002000*   01/06/99  TDW   Y2K-0037    Y2K - QS-LAST-UPDATED EXPANDED TO *
002010*                               4-DIGIT CENTURY, WAS 2-DIGIT      *
002050*   02/12/01  TLR   Q-0928      QS-AVG-WAIT-MINS NOW REFRESHED    *
002060*                               EVERY PASS, NOT JUST AT SHIFT     *
002070*                               CHANGE.                           *
002200*----------------------------------------------------------------
002300 01  REGQSTA.
002400     05  QS-PROV-ID                  PIC 9(04).
002500     05  QS-DEPT-ID                  PIC 9(04).
002600     05  QS-CURRENT-TOKEN            PIC X(20).
002700*        SPACES = NOBODY CURRENTLY BEING SEEN
002800     05  QS-TOTAL-WAITING            PIC 9(03).
002900     05  QS-AVG-WAIT-MINS            PIC 9(03).
003000*        SEE 320-COMPUTE-AVG-CONSULT
003100     05  QS-LAST-UPDATED             PIC 9(14).
003200*        --- RESERVED FOR FUTURE USE ---
003300     05  FILLER                      PIC X(12).
003400*
003500*------------------------------------------------------------------
003600*   LAST-UPDATED SPLIT VIEW - USED BY 510-REFRESH-QUEUE-STATUS TO
003700*   AGE OFF A SNAPSHOT WHEN THE RUN DATE CHANGES MID-FILE.
003800*------------------------------------------------------------------
003900 01  QSTA-UPD-ALT REDEFINES REGQSTA.
004000     05  FILLER                      PIC X(34).
004100     05  QSTA-UPD-DATE               PIC 9(08).
004200     05  QSTA-UPD-TIME               PIC 9(06).
004300     05  FILLER                      PIC X(12).
