000100*****************************************************************
000200*                                                               *
000300*   NOTFREC  --  PATIENT NOTIFICATION OUTBOUND RECORD LAYOUT    *
000400*                                                               *
000500*   ONE ENTRY PER NOTIFICATION EARNED DURING THE RUN - QUEUE     *
000600*   POSITION PUSHED BACK OR ADVANCED (SEE U5, R5.1-R5.4).        *
000700*   WRITTEN TO NOTIFY-OUT.  NO TRANSPORT/EMAIL SEND HAPPENS      *
000800*   HERE - THAT IS A DOWN-STREAM JOB'S JOB (SEE NON-GOALS).      *
000900*                                                                *
001000*   MAINTAINED BY.......  QDPROC (410/420/430-...)               *
001100*   READ BY.............  DOWN-STREAM MAILER JOB (NOT PART OF    *
001200*                         THIS SUITE)                            *
001300*                                                                *
001400*----------------------------------------------------------------
001500*   REVISION HISTORY                                             *
001600*   ----------------                                             *
001700*   DATE      BY    REQUEST     DESCRIPTION                      *
001800*   --------  ----  ----------  ---------------------------------*
001900*   02/08/96  TDW   Q-0680      ORIGINAL LAYOUT - QUEUE PROJECT,  *
002000*                               PHASE 2 (NOTIFICATION ENGINE)    *
002100*   06/21/97  WEM   Q-0755      ADDED NOT-REASON FREE-TEXT FIELD  *
002200*                               (HELP DESK ASKED WHY A PATIENT    *
002300*                               GOT BUMPED)                       *
002350*   03/02/01  TLR   Q-0930      NOT-REASON NOW LOGGED FOR EVERY   *
002360*                               PUSHBACK RETRY, NOT JUST THE      *
002370*                               FIRST ONE.                        *
002400*----------------------------------------------------------------
002500 01  REGNOTF.
002600     05  NOT-TYPE                    PIC X(12).
002700         88  NOT-IS-CONFIRM               VALUE 'CONFIRM'.
002800         88  NOT-IS-TURN                  VALUE 'TURN'.
002900         88  NOT-IS-ADVANCE               VALUE 'ADVANCE'.
003000         88  NOT-IS-PUSHBACK              VALUE 'PUSHBACK'.
003100         88  NOT-IS-COMPLETED             VALUE 'COMPLETED'.
003200     05  NOT-TOKEN-NUMBER             PIC X(20).
003300     05  NOT-PATIENT-EMAIL            PIC X(40).
003400*        SPACES = PATIENT HAS NO EMAIL ON FILE, R5.4
003500     05  NOT-NEW-POSITION             PIC 9(03).
003600     05  NOT-PREV-POSITION            PIC 9(03).
003700     05  NOT-EST-WAIT-MINS            PIC 9(04).
003800     05  NOT-REASON                   PIC X(60).
003900*        --- RESERVED FOR FUTURE USE ---
004000     05  FILLER                      PIC X(18).
004100*
004200*------------------------------------------------------------------
004300*   POSITION PAIR ALTERNATE VIEW - LETS 410/420-...-PASS COMPARE
004400*   OLD AND NEW POSITION IN ONE MOVE WHEN DECIDING PUSHBACK VS.
004500*   ADVANCE (MIRRORS THE PROV-CAPACITY-ALT TRICK IN PROVREC).
004600*------------------------------------------------------------------
004700 01  NOTF-POSN-ALT REDEFINES REGNOTF.
004800     05  FILLER                      PIC X(72).
004900     05  NOTF-POSN-PAIR              PIC 9(06).
005000     05  FILLER                      PIC X(82).
