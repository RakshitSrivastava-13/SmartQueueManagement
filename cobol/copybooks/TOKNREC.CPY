000100*****************************************************************
000200*                                                               *
000300*   TOKNREC  --  QUEUE TOKEN RECORD LAYOUT (DAY'S TRANSACTION/  *
000400*                 STATE FILE)                                   *
000500*                                                                *
000600*   ONE ENTRY PER TOKEN ISSUED TODAY, ANY DEPARTMENT.  BUILT     *
000700*   AND CARRIED IN TOKN-TABLE FOR THE LIFE OF THE QDPROC RUN,    *
000800*   THEN WRITTEN COMPLETE TO TOKENS-OUT AT END OF DAY.           *
000900*                                                                *
001000*   MAINTAINED BY.......  QDPROC                                 *
001100*   READ BY.............  QDDASH                                 *
001200*                                                                *
001300*----------------------------------------------------------------
001400*   REVISION HISTORY                                             *
001500*   ----------------                                             *
001600*   DATE      BY    REQUEST     DESCRIPTION                      *
001700*   --------  ----  ----------  ---------------------------------*
001800*   07/19/94  TDW   Q-0512      ORIGINAL LAYOUT - QUEUE PROJECT   *
001900*   02/08/96  TDW   Q-0680      ADDED TOK-PRIORITY-SCORE, SIGNED  *
002000*                               (SKIP PENALTY CAN GO NEGATIVE)    *
002100*   06/21/97  WEM   Q-0755      ADDED TOK-CALLED-AT,               *
002200*                               TOK-CONSULT-START/END SEPARATELY  *
002300*                               (WERE ONE COMBINED TIMESTAMP)     *
002350*   10/23/00  WEM   Q-0920      TOK-STATUS VALUES DOCUMENTED      *
002360*                               BELOW - HELP DESK KEPT ASKING     *
002370*                               WHAT IN-CONSULTATION MEANT.       *
002400*----------------------------------------------------------------
002500 01  REGTOKN.
002600     05  TOK-ID                      PIC 9(06).
002700     05  TOK-NUMBER                  PIC X(20).
002800*        DEPT-CODE-YYYYMMDD-NNNN, SEE R2.5
002900     05  TOK-PATIENT-ID              PIC 9(06).
003000     05  TOK-DEPT-ID                 PIC 9(04).
003100     05  TOK-PROV-ID                 PIC 9(04).
003200*        ZERO = UNASSIGNED
003300     05  TOK-DATE                    PIC 9(08).
003400     05  TOK-PRIORITY                PIC X(14).
003500     05  TOK-PRIORITY-SCORE          PIC S9(04).
003600*        MAY GO NEGATIVE AFTER SKIP PENALTIES, R4.7
003700     05  TOK-STATUS                  PIC X(15).
003800         88  TOK-ST-WAITING              VALUE 'WAITING'.
003900         88  TOK-ST-CALLED                VALUE 'CALLED'.
004000         88  TOK-ST-IN-CONSULT             VALUE 'IN-CONSULTATION'.
004100         88  TOK-ST-COMPLETED             VALUE 'COMPLETED'.
004200         88  TOK-ST-CANCELLED             VALUE 'CANCELLED'.
004300         88  TOK-ST-NOSHOW                 VALUE 'NO-SHOW'.
004400     05  TOK-GENERATED-AT            PIC 9(14).
004500     05  TOK-CALLED-AT               PIC 9(14).
004600*        ZERO = NOT CALLED
004700     05  TOK-CONSULT-START           PIC 9(14).
004800     05  TOK-CONSULT-END             PIC 9(14).
004900*        --- RESERVED FOR FUTURE USE ---
005000     05  FILLER                      PIC X(13).
005100*
005200*------------------------------------------------------------------
005300*   TOKEN NUMBER SPLIT VIEW - LETS 210-ISSUE-TOKEN BUILD THE
005400*   TOKEN NUMBER FIELD BY FIELD INSTEAD OF STRINGing IT.
005500*------------------------------------------------------------------
005600 01  TOKN-NUMBER-ALT REDEFINES REGTOKN.
005700     05  FILLER                      PIC X(06).
005800     05  TOKN-NUM-CODE               PIC X(06).
005900     05  TOKN-NUM-DASH1              PIC X(01).
006000     05  TOKN-NUM-DATE               PIC 9(08).
006100     05  TOKN-NUM-DASH2              PIC X(01).
006200     05  TOKN-NUM-SEQ                PIC 9(04).
006300     05  FILLER                      PIC X(124).
006400*
006500*------------------------------------------------------------------
006600*   GENERATED-AT SPLIT VIEW - DATE/TIME HALVES OF THE ISSUE
006700*   TIMESTAMP, USED WHEN DISPLAYING ABEND/TRACE DIAGNOSTICS.
006800*------------------------------------------------------------------
006900 01  TOKN-GENAT-ALT REDEFINES REGTOKN.
007000     05  FILLER                      PIC X(81).
007100     05  TOKN-GENAT-DATE             PIC 9(08).
007200     05  TOKN-GENAT-TIME             PIC 9(06).
007300     05  FILLER                      PIC X(55).
