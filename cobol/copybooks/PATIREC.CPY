000100*****************************************************************
000200*                                                               *
000300*   PATIREC  --  PATIENT / CUSTOMER MASTER RECORD LAYOUT        *
000400*                                                               *
000500*   ONE ENTRY PER PERSON REGISTERED AT ANY DOMAIN COUNTER       *
000600*   (HOSPITAL OUTPATIENT DEPT, BANK COUNTER, PHARMACY COUNTER). *
000700*   KEYED BY PAT-ID.  PAT-PHONE IS THE DUP-CHECK KEY USED BY    *
000800*   PATREG TO FIND-OR-REGISTER A RETURNING PERSON (SEE R1.4).   *
000900*                                                               *
001000*   MAINTAINED BY.......  PATREG                                *
001100*   READ BY.............  QDPROC                                *
001200*                                                               *
001300*---------------------------------------------------------------
001400*   REVISION HISTORY                                            *
001500*   ----------------                                            *
001600*   DATE      BY    REQUEST     DESCRIPTION                     *
001700*   --------  ----  ----------  --------------------------------*
001800*   03/14/89  RSK   Q-0119      ORIGINAL LAYOUT - CLINIC ROLLOUT *
001900*   11/02/91  RSK   Q-0288      ADDED PAT-BLOOD-GROUP            *
002000*   07/19/94  TDW   Q-0512      ADDED PAT-SENIOR-FLAG,           *
002100*                               PAT-PREGNANT-FLAG (QUEUE PROJ.)  *
002200*   01/06/99  TDW   Y2K-0037    Y2K - PAT-DOB EXPANDED TO 4-DIGIT*
002210*                               CENTURY, WAS 2-DIGIT             *
002250*   05/19/00  WEM   Q-0902      PAT-SENIOR-FLAG NOW SET AT       *
002260*                               REGISTRATION TIME, NOT THE OLD   *
002270*                               NIGHTLY BATCH.                   *
002400*---------------------------------------------------------------
002500 01  REGPATI.
002600*        --- INTERNAL / DISPLAY KEYS ---
002700     05  PAT-ID                      PIC 9(06).
002800     05  PAT-PUBLIC-ID               PIC X(09).
002900*        FORMAT PAT NNNNNN, SEE R1.2
003000*        --- NAME BLOCK ---
003100     05  PAT-NAME-BLOCK.
003200         10  PAT-FIRST-NAME          PIC X(20).
003300         10  PAT-LAST-NAME           PIC X(20).
003400*        --- DATE OF BIRTH, YYYYMMDD, 0 = UNKNOWN ---
003500     05  PAT-DOB                     PIC 9(08).
003600*        --- DEMOGRAPHIC / CONTACT BLOCK ---
003700     05  PAT-GENDER                  PIC X(01).
003800         88  PAT-GENDER-MALE             VALUE 'M'.
003900         88  PAT-GENDER-FEMALE           VALUE 'F'.
004000         88  PAT-GENDER-OTHER            VALUE 'O'.
004100     05  PAT-PHONE                   PIC X(15).
004200*        UNIQUE - SEE R1.1
004300     05  PAT-EMAIL                   PIC X(40).
004400*        SPACES = NO NOTIFICATIONS SENT, SEE U5
004500     05  PAT-ADDRESS-BLOCK.
004600         10  PAT-CITY                PIC X(20).
004700         10  PAT-PINCODE             PIC X(06).
004800     05  PAT-BLOOD-GROUP             PIC X(03).
004900*        --- INDICATOR BYTES ---
005000     05  PAT-INDICATORS.
005100         10  PAT-SENIOR-FLAG         PIC X(01).
005200             88  PAT-IS-SENIOR           VALUE 'Y'.
005300             88  PAT-NOT-SENIOR           VALUE 'N'.
005400         10  PAT-PREGNANT-FLAG       PIC X(01).
005500             88  PAT-IS-PREGNANT         VALUE 'Y'.
005600             88  PAT-NOT-PREGNANT         VALUE 'N'.
005700*        --- RESERVED FOR FUTURE USE (DOMAIN EXPANSION) ---
005800     05  FILLER                      PIC X(20).
005900*
006000*---------------------------------------------------------------
006100*   PAT-DOB ALTERNATE VIEW - USED BY 400-CLASSIFY-SENIOR TO PICK *
006200*   OFF CENTURY/YEAR/MONTH/DAY WITHOUT UNSTRING.                 *
006300*---------------------------------------------------------------
006400 01  PATI-DOB-ALT REDEFINES REGPATI.
006500     05  FILLER                      PIC X(06).
006600     05  FILLER                      PIC X(49).
006700     05  PATI-DOB-YYYY               PIC 9(04).
006800     05  PATI-DOB-MM                 PIC 9(02).
006900     05  PATI-DOB-DD                 PIC 9(02).
007000     05  FILLER                      PIC X(107).
