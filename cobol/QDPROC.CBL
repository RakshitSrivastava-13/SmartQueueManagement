000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QDPROC.
000300 AUTHOR.        R S KRIEGER.
000400 INSTALLATION.  CENTRAL SERVICES DATA CENTER.
000500 DATE-WRITTEN.  07/19/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH SUITE.
000800*----------------------------------------------------------------
000900*                                                                *
001000*   Q D P R O C                                                  *
001100*   DAILY QUEUE PROCESSING - TOKEN ISSUE, CALL, CONSULTATION     *
001200*   LIFE-CYCLE, AND PATIENT NOTIFICATION                         *
001300*                                                                *
001400*   LOADS THE DEPARTMENT, PROVIDER AND PATIENT MASTERS INTO      *
001500*   WORKING STORAGE TABLES, THEN READS THE DAY'S REQUEST FILE    *
001600*   (ALREADY IN ARRIVAL/TIMESTAMP ORDER) AND DRIVES EACH         *
001700*   REQUEST THROUGH THE TOKEN LIFE-CYCLE.  THE TOKEN TABLE IS    *
001800*   HELD IN MEMORY FOR THE WHOLE RUN AND SPILLED TO TOKENS-OUT   *
001900*   AT END OF DAY.  A QUEUE-STATUS SNAPSHOT AND A NOTIFICATION   *
002000*   RECORD ARE WRITTEN EVERY TIME THE SHAPE OF A PROVIDER'S      *
002100*   QUEUE CHANGES.                                                *
002200*                                                                *
002300*----------------------------------------------------------------
002400*   CHANGE LOG                                                   *
002500*   ----------------------------------------------------------   *
002600*   07/19/94  RSK  Q-0512   ORIGINAL PROGRAM - QUEUE PROJECT,     *
002700*                          REPLACES THE OLD SCREEN-BASED          *
002800*                          CONSULTATION BOOKING PROGRAM WITH A    *
002900*                          NIGHT BATCH RUN                        *
003000*   02/08/96  RSK  Q-0680   ADDED SKIP (R4.7) AND RE-PRIORITIZE   *
003100*                           (R4.8) ACTIONS                        *
003200*   06/21/97  WEM  Q-0755   NOTIFICATION ENGINE SPLIT OUT OF THE  *
003300*                           CALL/END/CANCEL PARAGRAPHS INTO ITS   *
003400*                           OWN 400-SERIES - THREE PLACES WERE    *
003500*                           BUILDING THE SAME PUSH-BACK LOGIC     *
003600*                           THREE DIFFERENT WAYS                  *
003700*   09/03/98  WEM  Q-0801   AVERAGE CONSULTATION MINUTES NOW      *
003800*                           WINDOWED TO THE LAST 30 DAYS - BEFORE *
003900*                           THIS IT WAS A LIFETIME AVERAGE AND    *
004000*                           DRIFTED AS DOCTORS GOT FASTER         *
004100*   01/06/99  TDW  Y2K-0037 Y2K - ALL TIMESTAMPS NOW CARRY A       *
004200*                           4-DIGIT CENTURY THROUGHOUT             *
004300*   03/14/00  WEM  Q-0888   810-FIND-PATIENT SEEDED SLOT 1 WITH    *
004400*                           THE SEARCH KEY BEFORE THE SCAN EVEN    *
004500*                           STARTED - EVERY ISSUE TRANSACTION      *
004600*                           MATCHED FIRST PASS. SENTINEL MOVE      *
004700*                           REMOVED, SAME AS THE OTHER 800-SERIES  *
004800*                           LOOKUPS.                               *
004900*   08/22/01  TLR  Q-0940   30-DAY CONSULT WINDOW WAS A FLAT       *
005000*                           YYYYMMDD SUBTRACTION - RAN NEGATIVE    *
005100*                           ACROSS A MONTH BOUNDARY, DROPPING      *
005200*                           VALID TOKENS. NOW ROLLS BACK WHOLE     *
005300*                           CALENDAR MONTHS.                       *
005400*----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT DEPTS   ASSIGN TO DEPTS
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS ST-ERRO.
006600     SELECT PROVDRS ASSIGN TO PROVDRS
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS ST-ERRO.
006900     SELECT PATMST  ASSIGN TO PATMST
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS ST-ERRO.
007200     SELECT REQIN   ASSIGN TO REQIN
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS ST-ERRO.
007500     SELECT TOKOUT  ASSIGN TO TOKOUT
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS ST-ERRO.
007800     SELECT QSTOUT  ASSIGN TO QSTOUT
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS ST-ERRO.
008100     SELECT NOTOUT  ASSIGN TO NOTOUT
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS ST-ERRO.
008400*----------------------------------------------------------------
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  DEPTS
008800     LABEL RECORD IS STANDARD
008900     VALUE OF FILE-ID IS "DEPTS".
009000     COPY DEPTREC.
009100*
009200 FD  PROVDRS
009300     LABEL RECORD IS STANDARD
009400     VALUE OF FILE-ID IS "PROVIDERS".
009500     COPY PROVREC.
009600*
009700 FD  PATMST
009800     LABEL RECORD IS STANDARD
009900     VALUE OF FILE-ID IS "PATIENT-MST".
010000     COPY PATIREC.
010100*
010200 FD  REQIN
010300     LABEL RECORD IS STANDARD
010400     VALUE OF FILE-ID IS "REQUESTS".
010500     COPY REQTREC.
010600*
010700 FD  TOKOUT
010800     LABEL RECORD IS STANDARD
010900     VALUE OF FILE-ID IS "TOKENS-OUT".
011000     COPY TOKNREC.
011100*
011200 FD  QSTOUT
011300     LABEL RECORD IS STANDARD
011400     VALUE OF FILE-ID IS "QSTATUS-OUT".
011500     COPY QSTAREC.
011600*
011700 FD  NOTOUT
011800     LABEL RECORD IS STANDARD
011900     VALUE OF FILE-ID IS "NOTIFY-OUT".
012000     COPY NOTFREC.
012100*----------------------------------------------------------------
012200 WORKING-STORAGE SECTION.
012300*        ONE SHARED FILE-STATUS FIELD FOR ALL SEVEN FDs, CHECKED
012400*        RIGHT AFTER EACH I/O STATEMENT - SAME AS THE MULTI-FD
012500*        MASTER-JOIN PROGRAMS IN THIS SHOP.
012600 77  ST-ERRO                        PIC X(02) VALUE SPACES.
012700 77  W-EOF-SW                        PIC X(01) VALUE "N".
012800     88  W-EOF-REQIN                     VALUE "Y".
012900 77  W-RUN-DATE                      PIC 9(08) COMP-3 VALUE ZERO.
013000 77  W-REQ-COUNT                     PIC 9(06) COMP VALUE ZERO.
013100 77  W-REJ-COUNT                     PIC 9(06) COMP VALUE ZERO.
013200 77  W-NEXT-TOK-ID                   PIC 9(06) COMP VALUE ZERO.
013300*
013400*        SCAN / SEARCH WORK FIELDS - REUSED BY EVERY TABLE
013500*        LOOKUP PARAGRAPH IN THE 800-SERIES.
013600 77  W-DEPT-IDX                      PIC 9(04) COMP VALUE ZERO.
013700 77  W-PROV-IDX                      PIC 9(04) COMP VALUE ZERO.
013800 77  W-PAT-IDX                       PIC 9(04) COMP VALUE ZERO.
013900 77  W-TOK-IDX                       PIC 9(06) COMP VALUE ZERO.
014000 77  W-SCAN-IDX                      PIC 9(06) COMP VALUE ZERO.
014100 77  W-FOUND-SW                      PIC X(01) VALUE "N".
014200     88  W-FOUND                         VALUE "Y".
014300 77  W-REJECT-SW                     PIC X(01) VALUE "N".
014400     88  W-REJECTED                      VALUE "Y".
014500 77  W-REJECT-MSG                    PIC X(50) VALUE SPACES.
014600*
014700*        QUEUE-ORDER AND ESTIMATION WORK FIELDS (R3.1-R3.4)
014800 77  W-CQO-AHEAD                     PIC 9(04) COMP VALUE ZERO.
014900 77  W-CQO-POSITION                  PIC 9(04) COMP VALUE ZERO.
015000 77  W-AVG-MINS                      PIC 9(04) COMP VALUE ZERO.
015100 77  W-AVG-TOTAL-MINS                PIC 9(08) COMP VALUE ZERO.
015200 77  W-AVG-TOTAL-CNT                 PIC 9(06) COMP VALUE ZERO.
015300 77  W-CONSULT-START-MINS            PIC 9(04) COMP VALUE ZERO.
015400 77  W-CONSULT-END-MINS              PIC 9(04) COMP VALUE ZERO.
015500 77  W-EST-WAIT-MINS                 PIC 9(06) COMP VALUE ZERO.
015600 77  W-WINDOW-CUTOFF                 PIC 9(08) COMP-3 VALUE ZERO.
015700*
015800*        30-DAY WINDOW CUTOFF WORK AREA (R3.3) - CALENDAR-AWARE
015900*        ROLLBACK, NOT A FLAT SUBTRACTION, SO WE DON'T RUN OFF
016000*        THE FRONT OF THE MONTH.                            Q-0940
016100 01  W-RUN-DATE-DISP-FIELDS.
016200     05  W-RUN-DATE-DISP             PIC 9(08).
016300     05  FILLER                      PIC X(02).
016400 01  W-RUN-DATE-DISP-ALT REDEFINES W-RUN-DATE-DISP-FIELDS.
016500     05  W-RD-YYYY                   PIC 9(04).
016600     05  W-RD-MM                     PIC 9(02).
016700     05  W-RD-DD                     PIC 9(02).
016800     05  FILLER                      PIC X(02).
016900*
017000 01  W-CUTOFF-DISP-FIELDS.
017100     05  W-CUTOFF-DISP               PIC 9(08).
017200     05  FILLER                      PIC X(02).
017300 01  W-CUTOFF-DISP-ALT REDEFINES W-CUTOFF-DISP-FIELDS.
017400     05  W-CO-YYYY                   PIC 9(04).
017500     05  W-CO-MM                     PIC 9(02).
017600     05  W-CO-DD-DISP                PIC 9(02).
017700     05  FILLER                      PIC X(02).
017800*
017900 77  W-CO-DD-WRK                     PIC S9(04) COMP VALUE ZERO.
018000 77  W-DIM-DAYS                      PIC 9(02) COMP VALUE ZERO.
018100 77  W-LEAP-Q                        PIC 9(04) COMP VALUE ZERO.
018200 77  W-LEAP-R4                       PIC 9(04) COMP VALUE ZERO.
018300 77  W-LEAP-R100                     PIC 9(04) COMP VALUE ZERO.
018400 77  W-LEAP-R400                     PIC 9(04) COMP VALUE ZERO.
018500*
018600*        DAYS-PER-MONTH TABLE, JAN THRU DEC - FEBRUARY IS
018700*        ADJUSTED FOR LEAP YEARS IN 324-CHECK-LEAP-YEAR.
018800 01  W-DAYS-IN-MONTH-TABLE.
018900     05  FILLER                      PIC 9(02) VALUE 31.
019000     05  FILLER                      PIC 9(02) VALUE 28.
019100     05  FILLER                      PIC 9(02) VALUE 31.
019200     05  FILLER                      PIC 9(02) VALUE 30.
019300     05  FILLER                      PIC 9(02) VALUE 31.
019400     05  FILLER                      PIC 9(02) VALUE 30.
019500     05  FILLER                      PIC 9(02) VALUE 31.
019600     05  FILLER                      PIC 9(02) VALUE 31.
019700     05  FILLER                      PIC 9(02) VALUE 30.
019800     05  FILLER                      PIC 9(02) VALUE 31.
019900     05  FILLER                      PIC 9(02) VALUE 30.
020000     05  FILLER                      PIC 9(02) VALUE 31.
020100 01  W-DAYS-IN-MONTH-TABLE-R REDEFINES W-DAYS-IN-MONTH-TABLE.
020200     05  W-DIM OCCURS 12 TIMES       PIC 9(02).
020300*
020400*        NOTIFICATION PASS WORK FIELDS (U5)
020500 77  W-OLD-POS                       PIC 9(04) COMP VALUE ZERO.
020600 77  W-NEW-POS                       PIC 9(04) COMP VALUE ZERO.
020700 77  W-NOTIFY-PROV-ID                PIC 9(04) COMP VALUE ZERO.
020800 77  W-NOTIFY-REASON                 PIC X(60) VALUE SPACES.
020900 77  W-PB-TRIGGER-IDX                PIC 9(06) COMP VALUE ZERO.
021000*
021100*        TOKEN NUMBER BUILD AREA (R2.5)
021200 77  W-SEQ-DISPLAY                   PIC 9(04) VALUE ZERO.
021300*
021400*----------------------------------------------------------------
021500*   DEPARTMENT TABLE - LOADED ONCE AT START OF RUN.  MIRRORS
021600*   DEPTREC BUT CARRIES A RUNNING TOKEN COUNT PER DEPARTMENT
021700*   FOR THE TOKEN NUMBER SEQUENCE (R2.5).
021800*----------------------------------------------------------------
021900 01  DEPT-TABLE-AREA.
022000     05  DEPT-ENTRY OCCURS 200 TIMES.
022100         10  DT-DEPT-ID              PIC 9(04).
022200         10  DT-CODE                 PIC X(06).
022300         10  DT-NAME                 PIC X(30).
022400         10  DT-ACTIVE               PIC X(01).
022500         10  DT-TOKENS-TODAY         PIC 9(04) COMP.
022600     05  FILLER                      PIC X(08).
022700 77  W-DEPT-COUNT                    PIC 9(04) COMP VALUE ZERO.
022800*
022900*        DEPT-ENTRY ALTERNATE VIEW - LETS 720-DEPT-SUMMARY-LINE
023000*        BUILD A REPORT-STYLE CODE/NAME PAIR IN ONE MOVE.
023100 01  DEPT-CODE-NAME-ALT REDEFINES DEPT-TABLE-AREA.
023200     05  DCN-ENTRY OCCURS 200 TIMES.
023300         10  FILLER                  PIC X(04).
023400         10  DCN-PAIR                PIC X(36).
023500         10  FILLER                  PIC X(03).
023600     05  FILLER                      PIC X(08).
023700*----------------------------------------------------------------
023800*   PROVIDER TABLE - LOADED ONCE AT START OF RUN.
023900*----------------------------------------------------------------
024000 01  PROV-TABLE-AREA.
024100     05  PROV-ENTRY OCCURS 500 TIMES.
024200         10  PV-PROV-ID              PIC 9(04).
024300         10  PV-DEPT-ID              PIC 9(04).
024400         10  PV-CONSULT-MINS         PIC 9(03).
024500         10  PV-MAX-PER-DAY          PIC 9(03).
024600         10  PV-ACTIVE               PIC X(01).
024700     05  FILLER                      PIC X(10).
024800 77  W-PROV-COUNT                    PIC 9(04) COMP VALUE ZERO.
024900*
025000*        CAPACITY PAIR ALTERNATE VIEW - MIRRORS PROVREC'S OWN
025100*        PROV-CAPACITY-ALT TRICK FOR THE IN-MEMORY COPY.
025200 01  PROV-CAP-ALT REDEFINES PROV-TABLE-AREA.
025300     05  PC-ENTRY OCCURS 500 TIMES.
025400         10  FILLER                  PIC X(08).
025500         10  PC-CAPACITY-PAIR        PIC 9(06).
025600         10  FILLER                  PIC X(01).
025700     05  FILLER                      PIC X(10).
025800*----------------------------------------------------------------
025900*   PATIENT TABLE - LOADED ONCE AT START OF RUN.
026000*----------------------------------------------------------------
026100 01  PAT-TABLE-AREA.
026200     05  PAT-ENTRY OCCURS 5000 TIMES.
026300         10  PA-PAT-ID               PIC 9(06).
026400         10  PA-EMAIL                PIC X(40).
026500         10  PA-SENIOR               PIC X(01).
026600         10  PA-PREGNANT             PIC X(01).
026700     05  FILLER                      PIC X(12).
026800 77  W-PAT-COUNT                     PIC 9(04) COMP VALUE ZERO.
026900*----------------------------------------------------------------
027000*   TOKEN TABLE - THE DAY'S QUEUE STATE, HELD IN MEMORY FOR THE
027100*   WHOLE RUN.  TK-LAST-NOTIFIED-POS IS THE U5 TRACKING TABLE
027200*   (R5.1-R5.4), CARRIED RIGHT ON THE TOKEN ENTRY RATHER THAN AS
027300*   A SEPARATE TABLE - ONE SUBSCRIPT SERVES BOTH.
027400*----------------------------------------------------------------
027500 01  TOKN-TABLE-AREA.
027600     05  TKN-ENTRY OCCURS 5000 TIMES.
027700         10  TK-TOK-ID               PIC 9(06).
027800         10  TK-NUMBER               PIC X(20).
027900         10  TK-PATIENT-ID           PIC 9(06).
028000         10  TK-DEPT-ID              PIC 9(04).
028100         10  TK-PROV-ID              PIC 9(04).
028200         10  TK-DATE                 PIC 9(08).
028300         10  TK-PRIORITY             PIC X(14).
028400         10  TK-PRIORITY-SCORE       PIC S9(04) COMP.
028500         10  TK-STATUS               PIC X(15).
028600         10  TK-GENERATED-AT         PIC 9(14).                   Y2K-0037
028700         10  TK-CALLED-AT            PIC 9(14).
028800         10  TK-CONSULT-START        PIC 9(14).
028900         10  TK-CONSULT-END          PIC 9(14).
029000         10  TK-CONSULT-START-HHMMSS.
029100             15  TK-CS-HH             PIC 9(02).
029200             15  TK-CS-MM             PIC 9(02).
029300             15  TK-CS-SS             PIC 9(02).
029400         10  TK-CONSULT-END-HHMMSS.
029500             15  TK-CE-HH             PIC 9(02).
029600             15  TK-CE-MM             PIC 9(02).
029700             15  TK-CE-SS             PIC 9(02).
029800         10  TK-LAST-NOTIFIED-POS    PIC 9(04) COMP.
029900         10  TK-TRACKED-SW           PIC X(01).
030000     05  FILLER                      PIC X(10).
030100 77  W-TOK-COUNT                     PIC 9(06) COMP VALUE ZERO.
030200*----------------------------------------------------------------
030300 01  MSG-LINE                        PIC X(60) VALUE SPACES.
030400*----------------------------------------------------------------
030500 PROCEDURE DIVISION.
030600*----------------------------------------------------------------
030700*    0 0 0 - H O U S E K E E P I N G
030800*----------------------------------------------------------------
030900 000-HOUSEKEEPING.
031000*        THE THREE MASTERS (DEPTS, PROVDRS, PATMST) ARE OPENED AND
031100*        LOADED TO WORKING STORAGE BEFORE REQIN IS EVER TOUCHED,
031200*        ON PURPOSE - A BAD MASTER (SHORT FILE, WRONG SORT, EMPTY
031300*        DECK FROM A FAILED EXTRACT JOB UPSTREAM) IS CAUGHT RIGHT
031400*        HERE AT START OF RUN INSTEAD OF FORTY MINUTES INTO THE
031500*        REQUEST FILE, WITH HALF THE DAY'S TOKENS ALREADY ISSUED
031600*        OFF NO DEPARTMENT TABLE. W-RUN-DATE IS ACCEPTED EXACTLY
031700*        ONCE AND CARRIED IN WORKING STORAGE FOR THE REST OF THE
031800*        RUN, SO EVERY TOKEN, EVERY NOTIFICATION AND THE 30-DAY
031900*        CONSULT WINDOW ALL AGREE ON WHAT DAY IT IS EVEN IF THE
032000*        RUN CROSSES MIDNIGHT ON A SLOW NIGHT.
032100*        PULLED ONCE, HELD FOR THE WHOLE RUN. EVERY TOKEN, EVERY
032200*        NOTIFICATION TIMESTAMP AND THE 30-DAY CONSULT WINDOW ALL
032300*        AGREE ON WHAT DAY IT IS, EVEN IF THE JOB HAPPENS TO
032400*        STRADDLE MIDNIGHT ON A SLOW NIGHT SHIFT.
032500     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
032600     OPEN INPUT  DEPTS.
032700     OPEN INPUT  PROVDRS.
032800     OPEN INPUT  PATMST.
032900     OPEN INPUT  REQIN.
033000*        TOKOUT, QSTOUT AND NOTOUT ARE ALL OPENED OUTPUT HERE AND
033100*        STAY OPEN FOR THE ENTIRE RUN - THEY ARE WRITTEN TO
033200*        THROUGHOUT THE MAINLINE LOOP, NOT JUST AT THE START OR
033300*        END.
033400     OPEN OUTPUT TOKOUT.
033500     OPEN OUTPUT QSTOUT.
033600     OPEN OUTPUT NOTOUT.
033700     PERFORM 010-LOAD-DEPTS   THRU 010-EXIT.
033800     PERFORM 020-LOAD-PROVS   THRU 020-EXIT.
033900     PERFORM 030-LOAD-PATS    THRU 030-EXIT.
034000     CLOSE DEPTS.
034100     CLOSE PROVDRS.
034200     CLOSE PATMST.
034300 000-EXIT.
034400     EXIT.
034500*
034600 010-LOAD-DEPTS.
034700*        DEPTS IS READ START TO FINISH INTO DEPT-TABLE-AREA AND
034800*        THEN CLOSED - QDPROC NEVER RE-OPENS IT. 200 SLOTS IS THE
034900*        SHOP'S WORKING CEILING ON ACTIVE DEPARTMENTS; NOTHING
035000*        HERE CHECKS FOR A 201ST INCOMING RECORD, SO A MASTER THAT
035100*        HAS OUTGROWN THE TABLE QUIETLY LOSES ITS TAIL END RATHER
035200*        THAN ABENDING THE RUN. RAISE THE OCCURS IF THE CLINIC
035300*        EVER ADDS THAT MANY DEPARTMENTS.
035400     MOVE ZERO TO W-DEPT-COUNT.
035500 010-LOAD-LOOP.
035600*        STRAIGHT SEQUENTIAL READ, NO KEY - THE DEPARTMENT MASTER
035700*        IS SMALL ENOUGH THAT A SORTED EXTRACT AND A SEQUENTIAL
035800*        LOAD ARE ALL THIS TABLE HAS EVER NEEDED. IF THAT STOPS
035900*        BEING TRUE SOMEDAY THIS IS WHERE AN INDEXED READ WOULD
036000*        REPLACE THE LOOP.
036100     READ DEPTS
036200         AT END
036300             GO TO 010-EXIT.
036400     ADD 1 TO W-DEPT-COUNT.
036500     MOVE DEPT-ID          TO DT-DEPT-ID(W-DEPT-COUNT).
036600     MOVE DEPT-CODE        TO DT-CODE(W-DEPT-COUNT).
036700     MOVE DEPT-NAME        TO DT-NAME(W-DEPT-COUNT).
036800     MOVE DEPT-ACTIVE-FLAG TO DT-ACTIVE(W-DEPT-COUNT).
036900     MOVE ZERO             TO DT-TOKENS-TODAY(W-DEPT-COUNT).
037000     GO TO 010-LOAD-LOOP.
037100 010-EXIT.
037200     EXIT.
037300*
037400 020-LOAD-PROVS.
037500*        SAME LOAD-ONCE SHAPE AS 010-LOAD-DEPTS, 500 PROVIDERS.
037600*        DT-DEPT-ID ON THE DEPARTMENT TABLE AND PV-DEPT-ID HERE
037700*        ARE MATCHED BY VALUE, NOT BY SUBSCRIPT, SO THE PROVIDER
037800*        AND DEPARTMENT TABLES DO NOT HAVE TO LOAD IN ANY
037900*        PARTICULAR RELATIVE ORDER.
038000     MOVE ZERO TO W-PROV-COUNT.
038100 020-LOAD-LOOP.
038200*        SAME SHAPE AS 010-LOAD-LOOP - PROVDRS DOES NOT HAVE TO BE
038300*        IN DEPARTMENT ORDER SINCE PV-DEPT-ID IS MATCHED BY VALUE
038400*        AGAINST DT-DEPT-ID LATER, NOT BY POSITION IN THE TABLE.
038500     READ PROVDRS
038600         AT END
038700             GO TO 020-EXIT.
038800     ADD 1 TO W-PROV-COUNT.
038900     MOVE PROV-ID           TO PV-PROV-ID(W-PROV-COUNT).
039000     MOVE PROV-DEPT-ID      TO PV-DEPT-ID(W-PROV-COUNT).
039100     MOVE PROV-CONSULT-MINS TO PV-CONSULT-MINS(W-PROV-COUNT).
039200     MOVE PROV-MAX-PER-DAY  TO PV-MAX-PER-DAY(W-PROV-COUNT).
039300     MOVE PROV-ACTIVE-FLAG  TO PV-ACTIVE(W-PROV-COUNT).
039400     GO TO 020-LOAD-LOOP.
039500 020-EXIT.
039600     EXIT.
039700*
039800 030-LOAD-PATS.
039900*        PATIENT MASTER LOAD, 5000 SLOTS. ONLY THE FOUR FIELDS THE
040000*        TOKEN LIFE-CYCLE ACTUALLY NEEDS (ID, EMAIL, SENIOR FLAG,
040100*        PREGNANT FLAG) ARE CARRIED INTO PAT-TABLE-AREA - THERE IS
040200*        NO SENSE HOLDING A FULL NAME AND ADDRESS BLOCK IN MEMORY
040300*        FOR EVERY PATIENT IN THE CLINIC JUST TO ANSWER "DOES THIS
040400*        ID EXIST" AND "WHAT PRIORITY TIER APPLIES."
040500     MOVE ZERO TO W-PAT-COUNT.
040600 030-LOAD-LOOP.
040700*        5000-SLOT PATIENT TABLE - THE BIGGEST OF THE THREE
040800*        MASTERS BY FAR. A CLINIC THAT OUTGROWS THIS CEILING WILL
040900*        NEED THE OCCURS RAISED HERE AND IN PAT-TABLE-AREA
041000*        TOGETHER.
041100     READ PATMST
041200         AT END
041300             GO TO 030-EXIT.
041400     ADD 1 TO W-PAT-COUNT.
041500     MOVE PAT-ID            TO PA-PAT-ID(W-PAT-COUNT).
041600     MOVE PAT-EMAIL         TO PA-EMAIL(W-PAT-COUNT).
041700     MOVE PAT-SENIOR-FLAG   TO PA-SENIOR(W-PAT-COUNT).
041800     MOVE PAT-PREGNANT-FLAG TO PA-PREGNANT(W-PAT-COUNT).
041900     GO TO 030-LOAD-LOOP.
042000 030-EXIT.
042100     EXIT.
042200*----------------------------------------------------------------
042300*    1 0 0 - M A I N L I N E
042400*----------------------------------------------------------------
042500 100-MAINLINE.
042600*        REQIN IS EXPECTED PRE-SORTED INTO ARRIVAL/TIMESTAMP ORDER
042700*        BY THE UPSTREAM EXTRACT - QDPROC DOES NOT SORT IT AND
042800*        DOES NOT CHECK THAT IT IS SORTED. PROCESSING IT OUT OF
042900*        ORDER WOULD STILL RUN WITHOUT AN ERROR, BUT QUEUE
043000*        POSITION AND PRIORITY PUSH-BACK NOTICES WOULD COME OUT OF
043100*        STEP WITH WHAT ACTUALLY HAPPENED ON THE FLOOR.
043200     PERFORM 110-READ-REQIN THRU 110-EXIT.
043300     PERFORM 150-PROCESS-REQUEST THRU 150-EXIT
043400         UNTIL W-EOF-REQIN.
043500     GO TO 900-CLEANUP.
043600*
043700 110-READ-REQIN.
043800*        W-REQ-COUNT IS BUMPED HERE, ON EVERY SUCCESSFUL READ, NOT
043900*        IN 150-PROCESS-REQUEST - SO THE END-OF-RUN TALLY
044000*        (900-CLEANUP) REFLECTS RECORDS ACTUALLY READ OFF THE
044100*        FILE, INDEPENDENT OF HOW MANY OF THEM WERE LATER
044200*        REJECTED.
044300     READ REQIN
044400         AT END
044500             SET W-EOF-REQIN TO TRUE
044600         NOT AT END
044700             ADD 1 TO W-REQ-COUNT
044800     END-READ.
044900 110-EXIT.
045000     EXIT.
045100*
045200 150-PROCESS-REQUEST.
045300*        ONE EVALUATE DISPATCHES EVERY REQUEST-TYPE ACTION TO ITS
045400*        OWN 200-SERIES PARAGRAPH. WHEN OTHER CATCHES ANYTHING
045500*        REQTREC'S 88-LEVEL LIST DOES NOT RECOGNIZE - A GARBLED
045600*        ACTION CODE FROM A BAD UPSTREAM TRANSFORM ENDS UP HERE AS
045700*        A REJECTED RECORD WITH A MESSAGE, NOT AN ABEND. EVERY
045800*        BRANCH, SUCCESS OR REJECT, FALLS THROUGH TO THE SAME
045900*        REJECT-COUNT / DISPLAY / NEXT-READ TAIL SO THERE IS
046000*        EXACTLY ONE PLACE THAT DECIDES WHAT A REJECTED REQUEST
046100*        LOOKS LIKE ON THE LOG.
046200     MOVE "N" TO W-REJECT-SW.
046300     MOVE SPACES TO W-REJECT-MSG.
046400     EVALUATE TRUE
046500         WHEN REQ-IS-ISSUE-TOKEN
046600             PERFORM 210-ISSUE-TOKEN     THRU 210-EXIT
046700         WHEN REQ-IS-CALL-NEXT
046800             PERFORM 220-CALL-NEXT       THRU 220-EXIT
046900         WHEN REQ-IS-START-CONSULT
047000             PERFORM 230-START-CONSULT   THRU 230-EXIT
047100         WHEN REQ-IS-END-CONSULT
047200             PERFORM 240-END-CONSULT     THRU 240-EXIT
047300         WHEN REQ-IS-CANCEL
047400             PERFORM 250-CANCEL-TOKEN    THRU 250-EXIT
047500         WHEN REQ-IS-NO-SHOW
047600             PERFORM 270-MARK-NOSHOW     THRU 270-EXIT
047700         WHEN REQ-IS-SKIP
047800             PERFORM 280-SKIP-TOKEN      THRU 280-EXIT
047900         WHEN REQ-IS-REPRIORITY
048000             PERFORM 290-CHANGE-PRIORITY THRU 290-EXIT
048100         WHEN OTHER
048200             MOVE "Y" TO W-REJECT-SW
048300*        CATCH-ALL FOR AN ACTION CODE REQTREC'S 88-LEVELS DO NOT
048400*        RECOGNIZE - A BAD TRANSFORM UPSTREAM SHOWS UP HERE AS A
048500*        REJECT RATHER THAN AN ABEND.
048600             MOVE "unrecognized action" TO W-REJECT-MSG
048700     END-EVALUATE.
048800     IF W-REJECTED
048900        ADD 1 TO W-REJ-COUNT
049000        MOVE SPACES TO MSG-LINE
049100        STRING "QDPROC - REJECTED - " DELIMITED BY SIZE
049200               W-REJECT-MSG DELIMITED BY SIZE
049300               INTO MSG-LINE
049400        PERFORM 950-DISPLAY-MSG THRU 950-EXIT.
049500     PERFORM 110-READ-REQIN THRU 110-EXIT.
049600 150-EXIT.
049700     EXIT.
049800*----------------------------------------------------------------
049900*    2 1 0 - I S S U E   T O K E N   (U2, R2.1-R2.8)
050000*----------------------------------------------------------------
050100 210-ISSUE-TOKEN.
050200*        ORDER OF THE CHECKS BELOW IS DELIBERATE AND SHOULD NOT BE
050300*        RESHUFFLED WITHOUT THINKING IT THROUGH AGAIN: PATIENT
050400*        EXISTENCE IS TESTED BEFORE ANYTHING ELSE BECAUSE EVERY
050500*        OTHER CHECK IS MEANINGLESS FOR A PATIENT WHO WAS NEVER
050600*        REGISTERED (R2.1), DEPARTMENT EXISTENCE NEXT BECAUSE A
050700*        DEPARTMENT CODE TYPO SHOULD READ AS "NO SUCH DEPARTMENT,"
050800*        NOT AS SOME OTHER REJECTION, AND THE REQUESTED PROVIDER -
050900*        IF ONE WAS NAMED - ONLY AFTER THAT, SINCE REQ-PROV-ID OF
051000*        ZERO LEGITIMATELY MEANS "ANY PROVIDER IN THE DEPARTMENT"
051100*        AND IS NOT ITSELF AN ERROR (R2.2). THE PROVIDER DAILY-
051200*        CAPACITY TEST (R2.2) COUNTS TODAY'S TOKENS FOR THAT
051300*        SPECIFIC PROVIDER VIA 840-COUNT-PROV-TOKENS AND COMPARES
051400*        AGAINST PV-MAX-PER-DAY; W-SCAN-IDX COMING BACK FROM THAT
051500*        PARAGRAPH IS THE COUNT, REUSED HERE RATHER THAN ADDING
051600*        YET ANOTHER COUNTER FIELD. ONCE THE NEW TOKN-TABLE-AREA
051700*        ENTRY IS BUILT, R2.3/R2.4 CLASSIFY THE PRIORITY TIER AND
051800*        SCORE, R2.5 BUILDS THE COMPOSITE TOKEN NUMBER, AND R2.7
051900*        FIRES THE CONFIRM NOTIFICATION WITH THE POSITION AND
052000*        ESTIMATED WAIT COMPUTED FRESH RIGHT HERE RATHER THAN
052100*        DEFERRED TO A LATER PASS. FINALLY, R2.8: IF THIS TOKEN
052200*        JUMPED IN AHEAD OF LOWER-PRIORITY TOKENS ALREADY WAITING
052300*        FOR THE SAME PROVIDER, 410-NOTIFY-PUSHBACK-PASS TELLS
052400*        EVERYONE WHOSE POSITION JUST GOT WORSE.
052500*        R2.1 - PATIENT EXISTENCE IS CHECKED FIRST, AHEAD OF
052600*        DEPARTMENT AND PROVIDER, BECAUSE EVERY OTHER RULE BELOW
052700*        DEPENDS ON HAVING A REAL PATIENT MASTER ROW TO READ THE
052800*        SENIOR/PREGNANT FLAGS FROM.
052900     PERFORM 810-FIND-PATIENT THRU 810-EXIT.
053000     IF NOT W-FOUND
053100        MOVE "Y" TO W-REJECT-SW
053200*        R2.1 - A REQUEST FOR A PATIENT ID NOT ON PATIENT-MST IS
053300*        REJECTED OUTRIGHT. THIS SHOP HAS NEVER AUTO-REGISTERED A
053400*        WALK-IN OFF A TOKEN REQUEST - REGISTRATION IS PATREG'S
053500*        JOB, NOT QDPROC'S.
053600        MOVE "patient not found" TO W-REJECT-MSG
053700        GO TO 210-EXIT.
053800*        DEPARTMENT IS CHECKED NEXT, AHEAD OF ANY NAMED PROVIDER -
053900*        A TYPO'D DEPARTMENT CODE SHOULD READ AS "NO SUCH
054000*        DEPARTMENT," NOT GET MISTAKEN FOR A PROVIDER PROBLEM.
054100     PERFORM 820-FIND-DEPT THRU 820-EXIT.
054200     IF NOT W-FOUND
054300        MOVE "Y" TO W-REJECT-SW
054400*        A DEPARTMENT CODE THAT DOES NOT MATCH ANYTHING IN DEPT-
054500*        TABLE-AREA IS TREATED AS A KEYING ERROR ON THE REQUEST,
054600*        NOT AS A REASON TO FALL BACK TO SOME DEFAULT DEPARTMENT.
054700        MOVE "department not found" TO W-REJECT-MSG
054800        GO TO 210-EXIT.
054900     MOVE 0 TO W-PROV-IDX.
055000     IF REQ-PROV-ID NOT = ZERO
055100        PERFORM 830-FIND-PROV THRU 830-EXIT
055200        IF NOT W-FOUND
055300           MOVE "Y" TO W-REJECT-SW
055400*        REQ-PROV-ID NON-ZERO BUT NOT ON PROV-TABLE-AREA - MOST
055500*        OFTEN A PROVIDER WHO LEFT THE CLINIC BUT WHOSE ID IS
055600*        STILL FLOATING AROUND IN A STALE FRONT-DESK PICK LIST.
055700           MOVE "provider not found" TO W-REJECT-MSG
055800           GO TO 210-EXIT
055900        END-IF
056000     END-IF.
056100*        R2.2 - PROVIDER DAILY CAPACITY
056200     IF W-PROV-IDX NOT = 0
056300*        R2.2 - ONLY RUN WHEN A SPECIFIC PROVIDER WAS NAMED
056400*        (W-PROV-IDX NOT ZERO). A REQUEST FOR "ANY PROVIDER IN THE
056500*        DEPARTMENT" HAS NO SINGLE DAILY CEILING TO CHECK AGAINST.
056600        PERFORM 840-COUNT-PROV-TOKENS THRU 840-EXIT
056700        IF W-SCAN-IDX NOT LESS THAN PV-MAX-PER-DAY(W-PROV-IDX)
056800           MOVE "Y" TO W-REJECT-SW
056900*        R2.2 - PV-MAX-PER-DAY IS A HARD CEILING, NOT A SOFT
057000*        WARNING. A PROVIDER WHO NEEDS TO SEE MORE PATIENTS ON A
057100*        GIVEN DAY NEEDS THE MASTER RECORD UPDATED BEFORE THE NEXT
057200*        RUN, NOT AN OVERRIDE HERE.
057300           MOVE "maximum patients for today" TO W-REJECT-MSG
057400           GO TO 210-EXIT
057500        END-IF
057600     END-IF.
057700*        NEW TOKEN TABLE ENTRY
057800     ADD 1 TO W-TOK-COUNT.
057900*        W-NEXT-TOK-ID IS THE ONLY TOKEN-ID GENERATOR IN THE
058000*        PROGRAM - IT IS NEVER RESET DURING A RUN AND NEVER
058100*        REUSED, SO A TOK-ID ON TOKENS-OUT UNIQUELY IDENTIFIES ONE
058200*        TRANSACTION FOR THE WHOLE DAY.
058300     ADD 1 TO W-NEXT-TOK-ID.
058400     MOVE W-NEXT-TOK-ID    TO TK-TOK-ID(W-TOK-COUNT).
058500     MOVE REQ-PATIENT-ID   TO TK-PATIENT-ID(W-TOK-COUNT).
058600     MOVE DT-DEPT-ID(W-DEPT-IDX) TO TK-DEPT-ID(W-TOK-COUNT).
058700     IF W-PROV-IDX NOT = 0
058800        MOVE PV-PROV-ID(W-PROV-IDX) TO TK-PROV-ID(W-TOK-COUNT)
058900     ELSE
059000        MOVE ZERO TO TK-PROV-ID(W-TOK-COUNT)
059100     END-IF.
059200*        TK-DATE COMES OFF THE REQUEST'S OWN TIMESTAMP, NOT W-RUN-
059300*        DATE - ON A RUN THAT STRADDLES MIDNIGHT THE TWO CAN
059400*        DIFFER, AND THE TOKEN SHOULD CARRY THE DATE THE PATIENT
059500*        ACTUALLY WALKED IN.
059600     MOVE REQT-TS-DATE     TO TK-DATE(W-TOK-COUNT).
059700     MOVE REQ-TIMESTAMP    TO TK-GENERATED-AT(W-TOK-COUNT).
059800     MOVE ZERO             TO TK-CALLED-AT(W-TOK-COUNT).
059900     MOVE ZERO             TO TK-CONSULT-START(W-TOK-COUNT).
060000     MOVE ZERO             TO TK-CONSULT-END(W-TOK-COUNT).
060100     MOVE "WAITING"        TO TK-STATUS(W-TOK-COUNT).
060200     MOVE ZERO             TO TK-LAST-NOTIFIED-POS(W-TOK-COUNT).
060300     MOVE "N"              TO TK-TRACKED-SW(W-TOK-COUNT).
060400     PERFORM 215-CLASSIFY-PRIORITY THRU 215-EXIT.
060500     PERFORM 216-BUILD-TOKEN-NUMBER THRU 216-EXIT.
060600*        R2.7 - CONFIRM NOTIFICATION
060700     MOVE W-TOK-COUNT TO W-TOK-IDX.
060800     PERFORM 310-COMPUTE-QUEUE-ORDER THRU 310-EXIT.
060900     IF W-PROV-IDX NOT = 0
061000        PERFORM 320-COMPUTE-AVG-CONSULT THRU 320-EXIT
061100        COMPUTE W-EST-WAIT-MINS =
061200              (W-CQO-POSITION - 1) * W-AVG-MINS
061300     ELSE
061400        MOVE ZERO TO W-CQO-POSITION
061500        MOVE ZERO TO W-EST-WAIT-MINS
061600     END-IF.
061700*        SEEDS THE U5 TRACKING FIELD WITH THE TOKEN'S STARTING
061800*        POSITION AT ISSUE TIME SO THE FIRST TIME 410 OR 420 SCANS
061900*        PAST IT, THE TRACKED-SW BRANCH (NOT THE COMPARE BRANCH)
062000*        TAKES OVER, AND NO SPURIOUS "MOVED FROM POSITION ZERO"
062100*        NOTICE GOES OUT.
062200     MOVE W-CQO-POSITION TO TK-LAST-NOTIFIED-POS(W-TOK-COUNT).
062300*        R2.7 - EVERY NEWLY ISSUED TOKEN GETS A CONFIRM
062400*        NOTIFICATION CARRYING ITS STARTING QUEUE POSITION AND
062500*        ESTIMATED WAIT, WHETHER OR NOT A SPECIFIC PROVIDER WAS
062600*        REQUESTED.
062700     MOVE "CONFIRM" TO NOT-TYPE.
062800     MOVE TK-NUMBER(W-TOK-COUNT) TO NOT-TOKEN-NUMBER.
062900     MOVE PA-EMAIL(W-PAT-IDX) TO NOT-PATIENT-EMAIL.
063000     MOVE W-CQO-POSITION TO NOT-NEW-POSITION.
063100     MOVE ZERO TO NOT-PREV-POSITION.
063200     MOVE W-EST-WAIT-MINS TO NOT-EST-WAIT-MINS.
063300     MOVE SPACES TO NOT-REASON.
063400     PERFORM 430-WRITE-NOTIFICATION THRU 430-EXIT.
063500*        R2.8 - PRIORITY PUSH-BACK PASS
063600     IF TK-PRIORITY(W-TOK-COUNT) NOT = "NORMAL"
063700        AND W-PROV-IDX NOT = 0
063800        MOVE TK-PROV-ID(W-TOK-COUNT) TO W-NOTIFY-PROV-ID
063900        MOVE W-TOK-COUNT TO W-TOK-IDX
064000        PERFORM 410-NOTIFY-PUSHBACK-PASS THRU 410-EXIT
064100     END-IF.
064200     IF W-PROV-IDX NOT = 0
064300        MOVE PV-PROV-ID(W-PROV-IDX) TO W-NOTIFY-PROV-ID
064400        PERFORM 510-REFRESH-QUEUE-STATUS THRU 510-EXIT
064500     END-IF.
064600 210-EXIT.
064700     EXIT.
064800*
064900*        R2.3 - PRIORITY CLASSIFICATION
065000 215-CLASSIFY-PRIORITY.
065100*        THE TIER HIERARCHY IS FIXED AND IS NOT THE SAME LIST AS
065200*        WHAT THE REQUEST IS ALLOWED TO ASK FOR: EMERGENCY ON THE
065300*        REQUEST ALWAYS WINS REGARDLESS OF WHAT THE PATIENT MASTER
065400*        SAYS; SHORT OF THAT, A PATIENT FLAGGED PREGNANT OR SENIOR
065500*        IN PATIENT-MST OUTRANKS WHATEVER PRIORITY THE REQUEST
065600*        ITSELF CARRIED, ON THE THEORY THAT THE MASTER RECORD IS
065700*        THE MORE TRUSTWORTHY SOURCE FOR THOSE TWO FLAGS. ANYTHING
065800*        ELSE FALLS THROUGH TO WHATEVER REQ-PRIORITY ASKED FOR, IF
065900*        IT IS ONE OF THE FOUR VALUES SPEC ALLOWS, AND TO NORMAL
066000*        IF IT ASKED FOR SOMETHING ELSE ENTIRELY (R2.3). THE
066100*        NUMERIC SCORE ASSIGNED AFTERWARD (R2.4) IS WHAT
066200*        310-COMPUTE-QUEUE-ORDER ACTUALLY SORTS BY; THE TEXT VALUE
066300*        ON THE TOKEN IS FOR THE NOTIFICATION AND THE TOKEN
066400*        RECORD, NOT FOR ORDERING.
066500     IF REQ-PRIORITY = "EMERGENCY"
066600        MOVE "EMERGENCY" TO TK-PRIORITY(W-TOK-COUNT)
066700     ELSE
066800        IF PA-PREGNANT(W-PAT-IDX) = "Y"
066900           MOVE "PREGNANT" TO TK-PRIORITY(W-TOK-COUNT)
067000        ELSE
067100           IF PA-SENIOR(W-PAT-IDX) = "Y"
067200              MOVE "SENIOR-CITIZEN" TO TK-PRIORITY(W-TOK-COUNT)
067300           ELSE
067400              IF REQ-PRIORITY = "NORMAL" OR
067500                 REQ-PRIORITY = "SENIOR-CITIZEN" OR
067600                 REQ-PRIORITY = "PREGNANT" OR
067700                 REQ-PRIORITY = "VIP"
067800                 MOVE REQ-PRIORITY TO TK-PRIORITY(W-TOK-COUNT)
067900              ELSE
068000                 MOVE "NORMAL" TO TK-PRIORITY(W-TOK-COUNT).
068100*        R2.4 - PRIORITY SCORE
068200     EVALUATE TK-PRIORITY(W-TOK-COUNT)
068300         WHEN "EMERGENCY"
068400             MOVE 1000 TO TK-PRIORITY-SCORE(W-TOK-COUNT)
068500         WHEN "PREGNANT"
068600             MOVE  800 TO TK-PRIORITY-SCORE(W-TOK-COUNT)
068700         WHEN "SENIOR-CITIZEN"
068800             MOVE  600 TO TK-PRIORITY-SCORE(W-TOK-COUNT)
068900         WHEN "VIP"
069000             MOVE  400 TO TK-PRIORITY-SCORE(W-TOK-COUNT)
069100         WHEN OTHER
069200             MOVE    0 TO TK-PRIORITY-SCORE(W-TOK-COUNT)
069300     END-EVALUATE.
069400 215-EXIT.
069500     EXIT.
069600*
069700*        R2.5 - TOKEN NUMBER
069800 216-BUILD-TOKEN-NUMBER.
069900*        DT-TOKENS-TODAY IS A PER-DEPARTMENT RUNNING COUNT, BUMPED
070000*        HERE AND ONLY HERE, SO TOKEN NUMBERS WITHIN A DEPARTMENT
070100*        ARE GAP-FREE EVEN THOUGH PATIENTS ACROSS DIFFERENT
070200*        DEPARTMENTS ARE BEING ISSUED TOKENS INTERLEAVED THROUGH
070300*        THE RUN (R2.5). THE COMPOSITE KEY IS BUILT AS DEPT-CODE -
070400*        DATE - SEQUENCE RATHER THAN A SINGLE INCREMENTING NUMBER
070500*        ACROSS ALL DEPARTMENTS, ON THE THEORY THAT THE FRONT DESK
070600*        CARES ABOUT "HOW MANY PEOPLE HAS RADIOLOGY SEEN TODAY,"
070700*        NOT A MEANINGLESS GLOBAL COUNTER.
070800     ADD 1 TO DT-TOKENS-TODAY(W-DEPT-IDX).
070900     MOVE DT-TOKENS-TODAY(W-DEPT-IDX) TO W-SEQ-DISPLAY.
071000     MOVE SPACES TO TK-NUMBER(W-TOK-COUNT).
071100     STRING DT-CODE(W-DEPT-IDX) DELIMITED BY SPACE
071200            "-"                 DELIMITED BY SIZE
071300            TK-DATE(W-TOK-COUNT) DELIMITED BY SIZE
071400            "-"                 DELIMITED BY SIZE
071500            W-SEQ-DISPLAY       DELIMITED BY SIZE
071600            INTO TK-NUMBER(W-TOK-COUNT)
071700     END-STRING.
071800 216-EXIT.
071900     EXIT.
072000*----------------------------------------------------------------
072100*    2 2 0 - C A L L   N E X T   (U4, R4.1)
072200*----------------------------------------------------------------
072300 220-CALL-NEXT.
072400*        A PROVIDER ALREADY MID-CONSULTATION (CALLED OR IN-
072500*        CONSULTATION ON ANY OF TODAY'S TOKENS) CANNOT BE HANDED A
072600*        SECOND ONE - 850-CHECK-PROV-BUSY ENFORCES ONE ACTIVE
072700*        PATIENT PER PROVIDER AT A TIME (R4.1). ONLY AFTER THAT
072800*        COMES CLEAR DOES 860-FIND-HEAD-OF-QUEUE PICK THE NEXT
072900*        WAITING TOKEN IN PRIORITY/ARRIVAL ORDER FOR THAT
073000*        PROVIDER. THE TURN NOTIFICATION GOES OUT WITH A ZEROED
073100*        WAIT ESTIMATE ON PURPOSE - ONCE A TOKEN IS CALLED THERE
073200*        IS NOTHING LEFT TO ESTIMATE.
073300     MOVE 0 TO W-PROV-IDX.
073400     PERFORM 830-FIND-PROV THRU 830-EXIT.
073500     IF NOT W-FOUND
073600        MOVE "Y" TO W-REJECT-SW
073700        MOVE "provider not found" TO W-REJECT-MSG
073800        GO TO 220-EXIT.
073900*        REJECT IF ANY TOKEN OF THIS PROVIDER IS ALREADY BEING
074000*        WORKED
074100     MOVE PV-PROV-ID(W-PROV-IDX) TO W-NOTIFY-PROV-ID.
074200*        R4.1 - RUN BEFORE 860 PICKS A HEAD-OF-QUEUE TOKEN, SO A
074300*        BUSY PROVIDER NEVER EVEN GETS AS FAR AS HAVING A
074400*        CANDIDATE TOKEN CHOSEN FOR THEM.
074500     PERFORM 850-CHECK-PROV-BUSY THRU 850-EXIT.
074600     IF W-FOUND
074700        MOVE "Y" TO W-REJECT-SW
074800*        R4.1 - ONE PATIENT AT A TIME PER PROVIDER. A SECOND CALL-
074900*        NEXT TRANSACTION FOR A PROVIDER ALREADY WORKING SOMEONE
075000*        IS REJECTED RATHER THAN QUEUED - THE FRONT DESK HAS TO
075100*        CLOSE OUT THE CURRENT VISIT FIRST.
075200        MOVE "end current consultation first" TO W-REJECT-MSG
075300        GO TO 220-EXIT.
075400*        LOCATE THE FIRST TOKEN IN QUEUE ORDER (R3.1)
075500*        R3.1 - PICKS THE SAME TOKEN 310-COMPUTE-QUEUE-ORDER WOULD
075600*        RANK FIRST FOR THIS PROVIDER, BUT AS A DIRECT BEST-MATCH
075700*        SCAN RATHER THAN A COUNTED POSITION, SINCE ALL CALL-NEXT
075800*        NEEDS IS THE ONE WINNER.
075900     PERFORM 860-FIND-HEAD-OF-QUEUE THRU 860-EXIT.
076000     IF NOT W-FOUND
076100        MOVE "Y" TO W-REJECT-SW
076200*        A CALL-NEXT WITH NOBODY WAITING FOR THAT PROVIDER IS NOT
076300*        REALLY AN ERROR CONDITION SO MUCH AS THE FRONT DESK
076400*        GETTING AHEAD OF THE QUEUE - LOGGED AS A REJECT SO THE
076500*        OPERATOR SEES IT ON THE RUN REPORT.
076600        MOVE "no patients waiting" TO W-REJECT-MSG
076700        GO TO 220-EXIT.
076800     MOVE "CALLED" TO TK-STATUS(W-TOK-IDX).
076900     MOVE REQ-TIMESTAMP TO TK-CALLED-AT(W-TOK-IDX).
077000     MOVE TK-PATIENT-ID(W-TOK-IDX) TO W-PAT-IDX.
077100     PERFORM 812-FIND-PATIENT-BY-ID THRU 812-EXIT.
077200*        R4.1 - THE TURN NOTIFICATION CARRIES A ZEROED WAIT
077300*        ESTIMATE ON PURPOSE. ONCE A TOKEN IS CALLED THERE IS
077400*        NOTHING LEFT TO WAIT FOR - THE PATIENT'S NEXT STOP IS THE
077500*        EXAM ROOM, NOT THE QUEUE.
077600     MOVE "TURN" TO NOT-TYPE.
077700     MOVE TK-NUMBER(W-TOK-IDX) TO NOT-TOKEN-NUMBER.
077800     IF W-FOUND
077900        MOVE PA-EMAIL(W-PAT-IDX) TO NOT-PATIENT-EMAIL
078000     ELSE
078100        MOVE SPACES TO NOT-PATIENT-EMAIL
078200     END-IF.
078300     MOVE ZERO TO NOT-NEW-POSITION.
078400     MOVE ZERO TO NOT-PREV-POSITION.
078500     MOVE ZERO TO NOT-EST-WAIT-MINS.
078600     MOVE "your turn has come" TO NOT-REASON.
078700     PERFORM 430-WRITE-NOTIFICATION THRU 430-EXIT.
078800     PERFORM 510-REFRESH-QUEUE-STATUS THRU 510-EXIT.
078900 220-EXIT.
079000     EXIT.
079100*----------------------------------------------------------------
079200*    2 3 0 - S T A R T   C O N S U L T A T I O N   (R4.2)
079300*----------------------------------------------------------------
079400 230-START-CONSULT.
079500*        A TOKEN HAS TO BE CALLED BEFORE IT CAN MOVE TO IN-
079600*        CONSULTATION - THIS GUARDS AGAINST A STRAY START-CONSULT
079700*        TRANSACTION HITTING A TOKEN THAT WAS NEVER CALLED, OR ONE
079800*        THAT ALREADY FINISHED (R4.2). NO NOTIFICATION FIRES ON
079900*        THIS TRANSITION; THE PATIENT'S OWN TURN NOTICE FROM
080000*        220-CALL-NEXT ALREADY TOLD THEM TO COME IN.
080100     PERFORM 870-FIND-TOKEN THRU 870-EXIT.
080200     IF NOT W-FOUND
080300        MOVE "Y" TO W-REJECT-SW
080400        MOVE "token not found" TO W-REJECT-MSG
080500        GO TO 230-EXIT.
080600     IF TK-STATUS(W-TOK-IDX) NOT = "CALLED"
080700        MOVE "Y" TO W-REJECT-SW
080800        MOVE "token is not CALLED" TO W-REJECT-MSG
080900        GO TO 230-EXIT.
081000     MOVE "IN-CONSULTATION" TO TK-STATUS(W-TOK-IDX).
081100     MOVE REQ-TIMESTAMP TO TK-CONSULT-START(W-TOK-IDX).
081200     MOVE REQT-TS-TIME TO TK-CONSULT-START-HHMMSS(W-TOK-IDX).
081300 230-EXIT.
081400     EXIT.
081500*----------------------------------------------------------------
081600*    2 4 0 - E N D   C O N S U L T A T I O N   (R4.3)
081700*----------------------------------------------------------------
081800 240-END-CONSULT.
081900*        ACCEPTS A TOKEN FROM EITHER CALLED OR IN-CONSULTATION,
082000*        SINCE A REAL FRONT DESK SOMETIMES ENDS A CONSULTATION
082100*        WITHOUT EVER KEYING A SEPARATE START (R4.3). WHEN THAT
082200*        HAPPENS, TK-CONSULT-START IS BACKED IN FROM THE SAME
082300*        TIMESTAMP AS THE END SO 320-COMPUTE-AVG-CONSULT DOES NOT
082400*        SILENTLY SKIP THE RECORD FOR HAVING A ZERO START TIME - A
082500*        ZERO DURATION IS PREFERABLE TO LOSING THE SAMPLE. AFTER
082600*        THE STATUS FLIP, 420-NOTIFY-ADVANCE-PASS MOVES EVERYONE
082700*        BEHIND THIS PROVIDER'S QUEUE UP ONE, AND 510-REFRESH-
082800*        QUEUE-STATUS WRITES THE NEW SNAPSHOT.
082900     PERFORM 870-FIND-TOKEN THRU 870-EXIT.
083000     IF NOT W-FOUND
083100        MOVE "Y" TO W-REJECT-SW
083200        MOVE "token not found" TO W-REJECT-MSG
083300        GO TO 240-EXIT.
083400     IF TK-STATUS(W-TOK-IDX) NOT = "CALLED" AND
083500        TK-STATUS(W-TOK-IDX) NOT = "IN-CONSULTATION"
083600        MOVE "Y" TO W-REJECT-SW
083700        MOVE "token is not active" TO W-REJECT-MSG
083800        GO TO 240-EXIT.
083900*        COVERS THE FRONT DESK KEYING END-CONSULT WITHOUT EVER
084000*        HAVING KEYED A SEPARATE START-CONSULT (R4.3) - RATHER
084100*        THAN REJECT THE TRANSACTION, THE START TIME IS BACKED IN
084200*        FROM THE SAME TIMESTAMP AS THE END SO 320-COMPUTE-AVG-
084300*        CONSULT STILL GETS A SAMPLE, EVEN IF IT IS A ZERO- MINUTE
084400*        ONE.
084500     IF TK-CONSULT-START(W-TOK-IDX) = ZERO
084600        MOVE REQ-TIMESTAMP TO TK-CONSULT-START(W-TOK-IDX)
084700        MOVE REQT-TS-TIME TO TK-CONSULT-START-HHMMSS(W-TOK-IDX)
084800     END-IF.
084900*        ONCE THIS FLIPS, TK-CONSULT-START AND TK-CONSULT-END ARE
085000*        BOTH ON FILE AND 320-COMPUTE-AVG-CONSULT CAN PICK THIS
085100*        RECORD UP ON ANY LATER PASS THAT FALLS WITHIN THE 30-DAY
085200*        WINDOW.
085300     MOVE "COMPLETED" TO TK-STATUS(W-TOK-IDX).
085400     MOVE REQ-TIMESTAMP TO TK-CONSULT-END(W-TOK-IDX).
085500     MOVE REQT-TS-TIME TO TK-CONSULT-END-HHMMSS(W-TOK-IDX).
085600     MOVE TK-PATIENT-ID(W-TOK-IDX) TO W-PAT-IDX.
085700     PERFORM 812-FIND-PATIENT-BY-ID THRU 812-EXIT.
085800     MOVE "COMPLETED" TO NOT-TYPE.
085900     MOVE TK-NUMBER(W-TOK-IDX) TO NOT-TOKEN-NUMBER.
086000     IF W-FOUND
086100        MOVE PA-EMAIL(W-PAT-IDX) TO NOT-PATIENT-EMAIL
086200     ELSE
086300        MOVE SPACES TO NOT-PATIENT-EMAIL
086400     END-IF.
086500     MOVE ZERO TO NOT-NEW-POSITION.
086600     MOVE ZERO TO NOT-PREV-POSITION.
086700     MOVE ZERO TO NOT-EST-WAIT-MINS.
086800     MOVE "consultation completed" TO NOT-REASON.
086900     PERFORM 430-WRITE-NOTIFICATION THRU 430-EXIT.
087000     MOVE "N" TO TK-TRACKED-SW(W-TOK-IDX).
087100     MOVE TK-PROV-ID(W-TOK-IDX) TO W-NOTIFY-PROV-ID.
087200     PERFORM 420-NOTIFY-ADVANCE-PASS THRU 420-EXIT.
087300     PERFORM 510-REFRESH-QUEUE-STATUS THRU 510-EXIT.
087400 240-EXIT.
087500     EXIT.
087600*----------------------------------------------------------------
087700*    2 5 0 - C A N C E L   T O K E N   (R4.4, R4.5)
087800*----------------------------------------------------------------
087900 250-CANCEL-TOKEN.
088000*        A WAITING TOKEN CANCELS CLEANLY WITH NO END TIMESTAMP; A
088100*        TOKEN ALREADY CALLED OR IN-CONSULTATION IS CANCELLED TOO
088200*        BUT GETS AN END TIMESTAMP RECORDED, ON THE THEORY THAT
088300*        THE PROVIDER'S TIME WAS STILL SPENT EVEN THOUGH THE VISIT
088400*        DID NOT COMPLETE (R4.4). ANYTHING ELSE - ALREADY
088500*        COMPLETED, ALREADY CANCELLED, ALREADY NO-SHOW - IS NOT
088600*        CANCELLABLE A SECOND TIME AND IS REJECTED (R4.5).
088700     PERFORM 870-FIND-TOKEN THRU 870-EXIT.
088800     IF NOT W-FOUND
088900        MOVE "Y" TO W-REJECT-SW
089000        MOVE "token not found" TO W-REJECT-MSG
089100        GO TO 250-EXIT.
089200*        R4.4 - A TOKEN THAT NEVER GOT CALLED CANCELS WITH NO
089300*        CONSULT TIMESTAMPS AT ALL - THERE IS NOTHING TO RECORD
089400*        BEYOND THE STATUS FLIP ITSELF.
089500     IF TK-STATUS(W-TOK-IDX) = "WAITING"
089600        MOVE "CANCELLED" TO TK-STATUS(W-TOK-IDX)
089700     ELSE
089800        IF TK-STATUS(W-TOK-IDX) = "CALLED" OR
089900           TK-STATUS(W-TOK-IDX) = "IN-CONSULTATION"
090000           MOVE "CANCELLED" TO TK-STATUS(W-TOK-IDX)
090100           MOVE REQ-TIMESTAMP TO TK-CONSULT-END(W-TOK-IDX)
090200        ELSE
090300           MOVE "Y" TO W-REJECT-SW
090400*        R4.5 - A TOKEN ALREADY COMPLETED, ALREADY CANCELLED, OR
090500*        ALREADY NO-SHOWED IS A DEAD END. THERE IS NO "UN-CANCEL"
090600*        IN THIS SYSTEM.
090700           MOVE "token cannot be cancelled" TO W-REJECT-MSG
090800           GO TO 250-EXIT.
090900     MOVE "N" TO TK-TRACKED-SW(W-TOK-IDX).
091000     MOVE TK-PROV-ID(W-TOK-IDX) TO W-NOTIFY-PROV-ID.
091100     PERFORM 420-NOTIFY-ADVANCE-PASS THRU 420-EXIT.
091200     PERFORM 510-REFRESH-QUEUE-STATUS THRU 510-EXIT.
091300 250-EXIT.
091400     EXIT.
091500*----------------------------------------------------------------
091600*    2 7 0 - M A R K   N O - S H O W   (R4.6)
091700*----------------------------------------------------------------
091800 270-MARK-NOSHOW.
091900*        ONLY A CALLED TOKEN CAN BE MARKED NO-SHOW - A WAITING
092000*        TOKEN HAS NOT BEEN CALLED YET AND A COMPLETED ONE HAS
092100*        ALREADY BEEN SEEN, SO NEITHER MAKES SENSE AS A NO-SHOW
092200*        (R4.6). THE PROVIDER'S QUEUE IS RE-NOTIFIED AND REFRESHED
092300*        EXACTLY AS A CANCELLATION WOULD BE.
092400     PERFORM 870-FIND-TOKEN THRU 870-EXIT.
092500     IF NOT W-FOUND
092600        MOVE "Y" TO W-REJECT-SW
092700        MOVE "token not found" TO W-REJECT-MSG
092800        GO TO 270-EXIT.
092900     IF TK-STATUS(W-TOK-IDX) NOT = "CALLED"
093000        MOVE "Y" TO W-REJECT-SW
093100        MOVE "token is not CALLED" TO W-REJECT-MSG
093200        GO TO 270-EXIT.
093300     MOVE "NO-SHOW" TO TK-STATUS(W-TOK-IDX).
093400     MOVE "N" TO TK-TRACKED-SW(W-TOK-IDX).
093500     MOVE TK-PROV-ID(W-TOK-IDX) TO W-NOTIFY-PROV-ID.
093600     PERFORM 420-NOTIFY-ADVANCE-PASS THRU 420-EXIT.
093700     PERFORM 510-REFRESH-QUEUE-STATUS THRU 510-EXIT.
093800 270-EXIT.
093900     EXIT.
094000*----------------------------------------------------------------
094100*    2 8 0 - S K I P   T O K E N   (R4.7)
094200*----------------------------------------------------------------
094300 280-SKIP-TOKEN.                                                  Q-0680  
094400   SKIP PUTS A CALLED TOKEN BACK TO WAITING WITH A 100-POINT
094500   PRIORITY PENALTY SO IT DOES NOT SIMPLY CYCLE BACK TO THE
094600   HEAD OF THE LINE ON THE NEXT CALL-NEXT (R4.7). THE
094700   PENALTY IS SUBTRACTED FROM WHATEVER SCORE 215-CLASSIFY-
094800   PRIORITY ASSIGNED, SO A SKIPPED EMERGENCY TOKEN CAN STILL
094900   OUTRANK A FRESHLY-ISSUED NORMAL ONE - THE PENALTY MOVES
095000   IT BACK, IT DOES NOT ZERO IT OUT.
095100     PERFORM 870-FIND-TOKEN THRU 870-EXIT.
095200     IF NOT W-FOUND
095300        MOVE "Y" TO W-REJECT-SW
095400        MOVE "token not found" TO W-REJECT-MSG
095500        GO TO 280-EXIT.
095600     IF TK-STATUS(W-TOK-IDX) NOT = "CALLED"
095700        MOVE "Y" TO W-REJECT-SW
095800        MOVE "token is not CALLED" TO W-REJECT-MSG
095900        GO TO 280-EXIT.
096000     MOVE "WAITING" TO TK-STATUS(W-TOK-IDX).
096100*        R4.7 - THE 100-POINT SKIP PENALTY IS APPLIED TO WHATEVER
096200*        SCORE THE TOKEN ALREADY CARRIED, NOT RECOMPUTED FROM
096300*        SCRATCH - A SKIPPED TOKEN KEEPS ITS ORIGINAL TIER, JUST
096400*        WORSE OFF WITHIN IT.
096500     COMPUTE TK-PRIORITY-SCORE(W-TOK-IDX) =
096600           TK-PRIORITY-SCORE(W-TOK-IDX) - 100.
096700     MOVE ZERO TO TK-CALLED-AT(W-TOK-IDX).
096800     MOVE TK-PROV-ID(W-TOK-IDX) TO W-NOTIFY-PROV-ID.
096900     PERFORM 420-NOTIFY-ADVANCE-PASS THRU 420-EXIT.
097000     PERFORM 510-REFRESH-QUEUE-STATUS THRU 510-EXIT.
097100 280-EXIT.
097200     EXIT.
097300*----------------------------------------------------------------
097400*    2 9 0 - C H A N G E   P R I O R I T Y   (R4.8)
097500*----------------------------------------------------------------
097600 290-CHANGE-PRIORITY.
097700*        ONLY A STILL-WAITING TOKEN CAN BE REPRIORITIZED (R4.8) -
097800*        ONCE CALLED, A TOKEN'S POSITION IN THE QUEUE NO LONGER
097900*        MATTERS. THE REQUESTED PRIORITY TEXT IS VALIDATED AGAINST
098000*        THE SAME FIVE VALUES SPEC ALLOWS ON INTAKE; ANYTHING ELSE
098100*        IS REJECTED RATHER THAN SILENTLY DEFAULTED, UNLIKE
098200*        215-CLASSIFY-PRIORITY'S INTAKE BEHAVIOUR, SINCE A
098300*        REPRIORITIZE TRANSACTION WITH A GARBLED PRIORITY CODE IS
098400*        MORE LIKELY A KEYING ERROR THAN A LEGITIMATE EDGE CASE.
098500*        BOTH THE ADVANCE PASS AND THE PUSH-BACK PASS RUN
098600*        AFTERWARD BECAUSE A PRIORITY CHANGE CAN MOVE THE TOKEN'S
098700*        POSITION IN EITHER DIRECTION.
098800     PERFORM 870-FIND-TOKEN THRU 870-EXIT.
098900     IF NOT W-FOUND
099000        MOVE "Y" TO W-REJECT-SW
099100        MOVE "token not found" TO W-REJECT-MSG
099200        GO TO 290-EXIT.
099300     IF TK-STATUS(W-TOK-IDX) NOT = "WAITING"
099400        MOVE "Y" TO W-REJECT-SW
099500        MOVE "token is not WAITING" TO W-REJECT-MSG
099600        GO TO 290-EXIT.
099700     IF REQ-PRIORITY NOT = "NORMAL" AND
099800        REQ-PRIORITY NOT = "SENIOR-CITIZEN" AND
099900        REQ-PRIORITY NOT = "PREGNANT" AND
100000        REQ-PRIORITY NOT = "VIP" AND
100100        REQ-PRIORITY NOT = "EMERGENCY"
100200        MOVE "Y" TO W-REJECT-SW
100300*        R4.8 - UNLIKE INTAKE (215-CLASSIFY-PRIORITY), A
100400*        REPRIORITIZE TRANSACTION WITH A BAD PRIORITY CODE IS
100500*        REJECTED RATHER THAN DEFAULTED TO NORMAL - THIS IS A
100600*        DELIBERATE ACTION BY THE FRONT DESK AND A GARBLED CODE IS
100700*        MORE LIKELY A KEYING MISTAKE THAN A GENUINE EDGE CASE.
100800        MOVE "invalid priority" TO W-REJECT-MSG
100900        GO TO 290-EXIT.
101000     MOVE REQ-PRIORITY TO TK-PRIORITY(W-TOK-IDX).
101100     EVALUATE TK-PRIORITY(W-TOK-IDX)
101200         WHEN "EMERGENCY"
101300             MOVE 1000 TO TK-PRIORITY-SCORE(W-TOK-IDX)
101400         WHEN "PREGNANT"
101500             MOVE  800 TO TK-PRIORITY-SCORE(W-TOK-IDX)
101600         WHEN "SENIOR-CITIZEN"
101700             MOVE  600 TO TK-PRIORITY-SCORE(W-TOK-IDX)
101800         WHEN "VIP"
101900             MOVE  400 TO TK-PRIORITY-SCORE(W-TOK-IDX)
102000         WHEN OTHER
102100             MOVE    0 TO TK-PRIORITY-SCORE(W-TOK-IDX)
102200     END-EVALUATE.
102300     MOVE TK-PROV-ID(W-TOK-IDX) TO W-NOTIFY-PROV-ID.
102400     PERFORM 420-NOTIFY-ADVANCE-PASS THRU 420-EXIT.
102500     PERFORM 410-NOTIFY-PUSHBACK-PASS THRU 410-EXIT.
102600     PERFORM 510-REFRESH-QUEUE-STATUS THRU 510-EXIT.
102700 290-EXIT.
102800     EXIT.
102900*----------------------------------------------------------------
103000*    3 1 0 - C O M P U T E   Q U E U E   O R D E R   (R3.1, R3.2)
103100*
103200*    ON ENTRY W-TOK-IDX IDENTIFIES THE TOKEN TO POSITION.
103300*    ON EXIT  W-CQO-POSITION HOLDS ITS 1-BASED POSITION (ZERO IF
103400*             THE TOKEN IS NOT CURRENTLY WAITING OR CARRIES NO
103500*             PROVIDER - R3.5).
103600*----------------------------------------------------------------
103700 310-COMPUTE-QUEUE-ORDER.
103800*        COUNTS ONLY TOKENS THAT ARE WAITING, FOR THE SAME
103900*        PROVIDER, ON THE SAME DATE AS THE ONE BEING POSITIONED -
104000*        A PROVIDER'S QUEUE DOES NOT MIX ACROSS DAYS EVEN IF
104100*        YESTERDAY'S STRAY WAITING TOKEN WERE SOMEHOW STILL ON
104200*        FILE. HIGHER PRIORITY SCORE WINS; A TIE IS BROKEN BY TK-
104300*        GENERATED-AT, EARLIEST FIRST, WHICH IS THE CLOSEST THING
104400*        TO FIRST-COME-FIRST-SERVED THIS TABLE SUPPORTS.
104500     MOVE ZERO TO W-CQO-AHEAD.
104600     MOVE ZERO TO W-CQO-POSITION.
104700     IF TK-STATUS(W-TOK-IDX) NOT = "WAITING" OR
104800        TK-PROV-ID(W-TOK-IDX) = ZERO
104900        GO TO 310-EXIT.
105000     MOVE 1 TO W-SCAN-IDX.
105100 310-SCAN-LOOP.
105200*        LINEAR SCAN OF THE WHOLE TOKEN TABLE FOR EVERY SINGLE
105300*        POSITION LOOKUP - THIS PARAGRAPH GETS CALLED ONCE PER
105400*        ISSUE, ONCE PER NOTIFICATION PASS ENTRY, AND AGAIN INSIDE
105500*        420 AND 316. ON A HEAVY DAY THAT ADDS UP, BUT THE TOKEN
105600*        TABLE HAS NEVER BEEN LARGE ENOUGH FOR IT TO SHOW UP AS A
105700*        PROBLEM IN PRACTICE.
105800     IF W-SCAN-IDX > W-TOK-COUNT
105900        GO TO 310-SCAN-DONE.
106000     IF TK-STATUS(W-SCAN-IDX) = "WAITING" AND
106100        TK-PROV-ID(W-SCAN-IDX) = TK-PROV-ID(W-TOK-IDX) AND
106200        TK-DATE(W-SCAN-IDX) = TK-DATE(W-TOK-IDX) AND
106300        W-SCAN-IDX NOT = W-TOK-IDX
106400        IF TK-PRIORITY-SCORE(W-SCAN-IDX) >
106500           TK-PRIORITY-SCORE(W-TOK-IDX)
106600           ADD 1 TO W-CQO-AHEAD
106700        ELSE
106800           IF TK-PRIORITY-SCORE(W-SCAN-IDX) =
106900              TK-PRIORITY-SCORE(W-TOK-IDX) AND
107000              TK-GENERATED-AT(W-SCAN-IDX) <
107100              TK-GENERATED-AT(W-TOK-IDX)
107200              ADD 1 TO W-CQO-AHEAD
107300           END-IF
107400        END-IF
107500     END-IF.
107600     ADD 1 TO W-SCAN-IDX.
107700     GO TO 310-SCAN-LOOP.
107800 310-SCAN-DONE.
107900     COMPUTE W-CQO-POSITION = W-CQO-AHEAD + 1.
108000 310-EXIT.
108100     EXIT.
108200*----------------------------------------------------------------
108300*    3 2 0 - C O M P U T E   A V E R A G E   C O N S U L T
108400*            (R3.3 - 30-DAY WINDOW, PROV-CONSULT-MINS FALLBACK)
108500*
108600*    ON ENTRY W-PROV-IDX IDENTIFIES THE PROVIDER TABLE ENTRY.
108700*----------------------------------------------------------------
108800 320-COMPUTE-AVG-CONSULT.                                         Q-0801  
108900     MOVE ZERO TO W-AVG-TOTAL-MINS.
109000     MOVE ZERO TO W-AVG-TOTAL-CNT.
109100     PERFORM 322-CALC-WINDOW-CUTOFF THRU 322-EXIT.                Q-0940
109200*        Q-0940 - REBUILT FROM A FLAT YYYYMMDD SUBTRACTION. THE
109300*        OLD VERSION RAN NEGATIVE ANY TIME THE RUN DATE FELL
109400*        WITHIN THE FIRST 30 DAYS OF A MONTH, SILENTLY DROPPING
109500*        VALID CONSULTATIONS FROM THE AVERAGE.
109600     MOVE 1 TO W-SCAN-IDX.
109700 320-SCAN-LOOP.
109800*        ONLY COMPLETED CONSULTATIONS INSIDE THE 30-DAY WINDOW
109900*        (Q-0940) AND WITH A NON-ZERO START TIME COUNT TOWARD THE
110000*        RUNNING AVERAGE - A TOKEN THAT WAS CANCELLED OR NO-SHOWED
110100*        NEVER HAD A REAL CONSULT DURATION AND HAS NO BUSINESS
110200*        PULLING THE AVERAGE ONE WAY OR THE OTHER.
110300     IF W-SCAN-IDX > W-TOK-COUNT
110400        GO TO 320-SCAN-DONE.
110500     IF TK-PROV-ID(W-SCAN-IDX) = PV-PROV-ID(W-PROV-IDX) AND
110600        TK-STATUS(W-SCAN-IDX) = "COMPLETED" AND
110700        TK-DATE(W-SCAN-IDX) NOT LESS THAN W-WINDOW-CUTOFF AND
110800        TK-CONSULT-START(W-SCAN-IDX) NOT = ZERO AND
110900        TK-CONSULT-END(W-SCAN-IDX) > TK-CONSULT-START(W-SCAN-IDX)
111000        ADD 1 TO W-AVG-TOTAL-CNT
111100        PERFORM 325-ADD-CONSULT-MINUTES THRU 325-EXIT
111200     END-IF.
111300     ADD 1 TO W-SCAN-IDX.
111400     GO TO 320-SCAN-LOOP.
111500 320-SCAN-DONE.
111600     IF W-AVG-TOTAL-CNT = ZERO
111700*        NO COMPLETED CONSULTATIONS IN THE WINDOW YET - FALLS BACK
111800*        TO THE PROVIDER MASTER'S OWN PV-CONSULT-MINS FIGURE
111900*        RATHER THAN CLAIMING A ZERO-MINUTE AVERAGE, WHICH WOULD
112000*        MAKE EVERY WAIT ESTIMATE LOOK INSTANT ON A PROVIDER'S
112100*        FIRST DAY.
112200        MOVE PV-CONSULT-MINS(W-PROV-IDX) TO W-AVG-MINS
112300     ELSE
112400        COMPUTE W-AVG-MINS =
112500              W-AVG-TOTAL-MINS / W-AVG-TOTAL-CNT.
112600 320-EXIT.
112700     EXIT.
112800*----------------------------------------------------------------
112900*    3 2 2 - C A L C   W I N D O W   C U T O F F   (R3.3)
113000*
113100*    ROLLS W-RUN-DATE BACK 30 CALENDAR DAYS BY BORROWING WHOLE
113200*    MONTHS UNTIL THE DAY-OF-MONTH GOES POSITIVE AGAIN, INSTEAD
113300*    OF SUBTRACTING 30 STRAIGHT FROM THE YYYYMMDD DIGITS - A
113400*    FLAT SUBTRACTION RUNS OFF THE FRONT OF THE MONTH AND GIVES
113500*    A CUTOFF LARGER THAN TODAY WHENEVER THE RUN DATE FALLS IN
113600*    THE FIRST 30 DAYS OF THE YEAR OR OF SOME SHORTER MONTHS.
113700*                                                        Q-0940
113800*----------------------------------------------------------------
113900 322-CALC-WINDOW-CUTOFF.
114000*        SPLITS THE PACKED RUN DATE INTO YYYY/MM/DD PIECES VIA THE
114100*        REDEFINES BELOW SO THE BORROW LOOP CAN WORK ON THE DAY-
114200*        OF-MONTH DIRECTLY RATHER THAN FIGHTING WITH THE PACKED
114300*        FORM.
114400     MOVE W-RUN-DATE TO W-RUN-DATE-DISP.
114500     MOVE W-RD-YYYY TO W-CO-YYYY.
114600     MOVE W-RD-MM TO W-CO-MM.
114700     COMPUTE W-CO-DD-WRK = W-RD-DD - 30.
114800 322-BORROW-LOOP.
114900*        KEEPS BORROWING WHOLE MONTHS UNTIL W-CO-DD-WRK COMES OUT
115000*        POSITIVE. FOR A RUN DATE EARLY IN JANUARY THIS BORROWS
115100*        BACK INTO DECEMBER OF THE PRIOR YEAR, WHICH IS WHY W-CO-
115200*        YYYY IS DECREMENTED RIGHT ALONG WITH W-CO-MM RATHER THAN
115300*        BEING FIXED FOR THE WHOLE CALCULATION.
115400     IF W-CO-DD-WRK > ZERO
115500        GO TO 322-STORE.
115600     SUBTRACT 1 FROM W-CO-MM.
115700     IF W-CO-MM = ZERO
115800        MOVE 12 TO W-CO-MM
115900        SUBTRACT 1 FROM W-CO-YYYY.
116000     PERFORM 323-DAYS-IN-MONTH THRU 323-EXIT.
116100     ADD W-DIM-DAYS TO W-CO-DD-WRK.
116200     GO TO 322-BORROW-LOOP.
116300 322-STORE.
116400     MOVE W-CO-DD-WRK TO W-CO-DD-DISP.
116500     MOVE W-CUTOFF-DISP TO W-WINDOW-CUTOFF.
116600 322-EXIT.
116700     EXIT.
116800*----------------------------------------------------------------
116900*    3 2 3 - D A Y S   I N   M O N T H
117000*
117100*    LOOKS UP W-CO-MM IN THE DAYS-PER-MONTH TABLE, THEN CALLS
117200*    THE LEAP-YEAR CHECK WHEN THE MONTH IS FEBRUARY.
117300*----------------------------------------------------------------
117400 323-DAYS-IN-MONTH.
117500     MOVE W-DIM(W-CO-MM) TO W-DIM-DAYS.
117600     IF W-CO-MM = 02
117700        PERFORM 324-CHECK-LEAP-YEAR THRU 324-EXIT.
117800 323-EXIT.
117900     EXIT.
118000*----------------------------------------------------------------
118100*    3 2 4 - C H E C K   L E A P   Y E A R
118200*
118300*    STANDARD CALENDAR RULE - DIVISIBLE BY 4, EXCEPT CENTURY
118400*    YEARS UNLESS ALSO DIVISIBLE BY 400.  NO FUNCTION - REMAINDER
118500*    IS TAKEN THE OLD WAY, WITH DIVIDE ... REMAINDER.
118600*----------------------------------------------------------------
118700 324-CHECK-LEAP-YEAR.
118800*        STANDARD CALENDAR RULE, DONE THE OLD WAY WITH DIVIDE ...
118900*        REMAINDER - DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS
119000*        ALSO DIVISIBLE BY 400. NO INTRINSIC FUNCTION IN THIS
119100*        SHOP'S COMPILER GENERATION.
119200     DIVIDE W-CO-YYYY BY 4 GIVING W-LEAP-Q REMAINDER W-LEAP-R4.
119300     IF W-LEAP-R4 NOT = ZERO
119400        GO TO 324-EXIT.
119500*        A YEAR DIVISIBLE BY 4 BUT NOT BY 100 IS A LEAP YEAR - 29
119600*        DAYS IS ALREADY SITTING IN THE TABLE FROM 323-DAYS-IN-
119700*        MONTH, SO ONLY THE CENTURY EXCEPTION NEEDS HANDLING HERE.
119800     DIVIDE W-CO-YYYY BY 100 GIVING W-LEAP-Q REMAINDER W-LEAP-R100.
119900     IF W-LEAP-R100 NOT = ZERO
120000        MOVE 29 TO W-DIM-DAYS
120100        GO TO 324-EXIT.
120200*        THE CENTURY EXCEPTION'S OWN EXCEPTION - 1900 WAS NOT A
120300*        LEAP YEAR, 2000 WAS, BECAUSE 2000 DIVIDES EVENLY BY 400
120400*        AND 1900 DOES NOT.
120500     DIVIDE W-CO-YYYY BY 400 GIVING W-LEAP-Q REMAINDER W-LEAP-R400.
120600     IF W-LEAP-R400 = ZERO
120700        MOVE 29 TO W-DIM-DAYS.
120800 324-EXIT.
120900     EXIT.
121000*
121100*        MINUTES BETWEEN CONSULT-START AND CONSULT-END, FROM THE
121200*        HH/MM PORTION CARRIED ALONGSIDE EACH TIMESTAMP - GOOD
121300*        ENOUGH SINCE A CONSULTATION NEVER RUNS PAST MIDNIGHT IN
121400*        THIS SHOP'S CLINICS.
121500 325-ADD-CONSULT-MINUTES.
121600*        CONVERTS THE HH/MM/SS SPLIT VIEWS BUILT WHEN THE
121700*        CONSULTATION STARTED AND ENDED INTO A STRAIGHT MINUTES-
121800*        OF-DAY FIGURE AND SUBTRACTS. NOTHING HERE HANDLES A
121900*        CONSULTATION THAT CROSSES MIDNIGHT - THE GUARD BACK IN
122000*        320-COMPUTE-AVG-CONSULT ALREADY REQUIRED TK-CONSULT-END
122100*        TO BE NUMERICALLY GREATER THAN TK-CONSULT-START, WHICH AN
122200*        OVERNIGHT VISIT WOULD FAIL, SO SUCH A RECORD IS EXCLUDED
122300*        FROM THE AVERAGE RATHER THAN PRODUCING A NEGATIVE
122400*        DURATION.
122500     COMPUTE W-CONSULT-END-MINS =
122600           (TK-CE-HH(W-SCAN-IDX) * 60) + TK-CE-MM(W-SCAN-IDX).
122700     COMPUTE W-CONSULT-START-MINS =
122800           (TK-CS-HH(W-SCAN-IDX) * 60) + TK-CS-MM(W-SCAN-IDX).
122900     IF W-CONSULT-END-MINS > W-CONSULT-START-MINS
123000        COMPUTE W-AVG-TOTAL-MINS = W-AVG-TOTAL-MINS +
123100              W-CONSULT-END-MINS - W-CONSULT-START-MINS.
123200 325-EXIT.
123300     EXIT.
123400*----------------------------------------------------------------
123500*    4 1 0 - N O T I F Y   P U S H - B A C K   P A S S   (U5)
123600*
123700*    ON ENTRY W-NOTIFY-PROV-ID IDENTIFIES THE PROVIDER, W-TOK-IDX
123800*    THE JUST-INSERTED OR JUST-REPRIORITIZED TOKEN.
123900*----------------------------------------------------------------
124000 410-NOTIFY-PUSHBACK-PASS.                                        Q-0755  
124100   RUNS ONLY FOR A TOKEN THAT ENTERED OR MOVED UP WITH A
124200   NON-NORMAL PRIORITY (R2.8). WALKS EVERY OTHER WAITING
124300   TOKEN FOR THE SAME PROVIDER AND DATE; ANYONE WHOSE
124400   POSITION GOT WORSE BECAUSE THIS TOKEN JUMPED AHEAD OF
124500   THEM GETS A PUSHBACK NOTIFICATION BUILT BY 415-PUSHBACK-
124600   REASON. A TOKEN WHOSE POSITION DID NOT CHANGE IS LEFT
124700   ALONE - NOT EVERY SCAN HIT IS A PUSHBACK.
124800     PERFORM 415-PUSHBACK-REASON THRU 415-EXIT.
124900     MOVE W-TOK-IDX TO W-PB-TRIGGER-IDX.
125000     MOVE 1 TO W-SCAN-IDX.
125100 410-SCAN-LOOP.
125200*        SKIPS THE TRIGGERING TOKEN ITSELF (W-PB-TRIGGER-IDX) SO A
125300*        TOKEN NEVER GENERATES A PUSHBACK NOTICE AGAINST ITS OWN
125400*        NEW POSITION - ONLY THE PATIENTS WHO WERE ALREADY WAITING
125500*        GET TOLD THEY MOVED BACK.
125600     IF W-SCAN-IDX > W-TOK-COUNT
125700        GO TO 410-EXIT.
125800     IF TK-PROV-ID(W-SCAN-IDX) = W-NOTIFY-PROV-ID AND
125900        TK-STATUS(W-SCAN-IDX) = "WAITING" AND
126000        W-SCAN-IDX NOT = W-PB-TRIGGER-IDX
126100        MOVE TK-LAST-NOTIFIED-POS(W-SCAN-IDX) TO W-OLD-POS
126200        PERFORM 316-POSITION-OTHER THRU 316-EXIT
126300        IF TK-TRACKED-SW(W-SCAN-IDX) = "N"
126400           MOVE W-NEW-POS TO TK-LAST-NOTIFIED-POS(W-SCAN-IDX)
126500           MOVE "Y" TO TK-TRACKED-SW(W-SCAN-IDX)
126600        ELSE
126700           IF W-NEW-POS > W-OLD-POS
126800              PERFORM 812-FIND-PATIENT-BY-ID-TOK THRU 812-EXIT
126900              IF PA-EMAIL(W-PAT-IDX) NOT = SPACES
127000                 MOVE "PUSHBACK" TO NOT-TYPE
127100                 MOVE TK-NUMBER(W-SCAN-IDX) TO NOT-TOKEN-NUMBER
127200                 MOVE PA-EMAIL(W-PAT-IDX) TO NOT-PATIENT-EMAIL
127300                 MOVE W-NEW-POS TO NOT-NEW-POSITION
127400                 MOVE W-OLD-POS TO NOT-PREV-POSITION
127500                 MOVE ZERO TO NOT-EST-WAIT-MINS
127600                 MOVE W-NOTIFY-REASON TO NOT-REASON
127700                 PERFORM 430-WRITE-NOTIFICATION THRU 430-EXIT
127800              END-IF
127900              MOVE W-NEW-POS TO TK-LAST-NOTIFIED-POS(W-SCAN-IDX)
128000           END-IF
128100        END-IF
128200     END-IF.
128300     ADD 1 TO W-SCAN-IDX.
128400     GO TO 410-SCAN-LOOP.
128500 410-EXIT.
128600     EXIT.
128700*
128800 415-PUSHBACK-REASON.
128900*        BUILDS THE HUMAN-READABLE REASON TEXT AND RE-RUNS
129000*        310-COMPUTE-QUEUE-ORDER FOR THE AFFECTED TOKEN SO THE
129100*        NOTIFICATION CARRIES ITS ACTUAL NEW POSITION, NOT A
129200*        GUESS. 316-POSITION-OTHER HOLDS THE SHARED "LOOK UP THIS
129300*        OTHER TOKEN'S ESTIMATED WAIT" LOGIC SO BOTH THE PUSHBACK
129400*        AND THE ADVANCE PASS COMPUTE IT THE SAME WAY.
129500     MOVE SPACES TO W-NOTIFY-REASON.
129600     IF REQ-IS-REPRIORITY
129700*        415-PUSHBACK-REASON BUILDS ONE OF FIVE STOCK REASON
129800*        PHRASES DEPENDING ON WHETHER THE TRIGGER WAS A NEW
129900*        EMERGENCY/PREGNANT/ SENIOR/VIP TOKEN OR A PLAIN
130000*        REPRIORITIZE - THE PATIENT SEES A REASON, NOT JUST A NEW
130100*        NUMBER.
130200        MOVE "Queue order has been adjusted based on priority upda
130300-    "tes"
130400            TO W-NOTIFY-REASON
130500        GO TO 415-EXIT.
130600     EVALUATE TK-PRIORITY(W-TOK-IDX)
130700         WHEN "EMERGENCY"
130800             MOVE "A Emergency case has been added to the queue an
130900-    "d given priority"
131000                 TO W-NOTIFY-REASON
131100         WHEN "PREGNANT"
131200             MOVE "A Pregnant Woman case has been added to the que
131300-    "ue and given priority"
131400                 TO W-NOTIFY-REASON
131500         WHEN "SENIOR-CITIZEN"
131600             MOVE "A Senior Citizen case has been added to the que
131700-    "ue and given priority"
131800                 TO W-NOTIFY-REASON
131900         WHEN "VIP"
132000             MOVE "A VIP case has been added to the queue and give
132100-    "n priority"
132200                 TO W-NOTIFY-REASON
132300         WHEN OTHER
132400             MOVE SPACES TO W-NOTIFY-REASON
132500     END-EVALUATE.
132600 415-EXIT.
132700     EXIT.
132800*
132900*        POSITION OF THE TOKEN AT W-SCAN-IDX.  BORROWS W-TOK-IDX
133000*        TO DRIVE 310'S SCAN, SO THE CALLER MUST NOT RELY ON
133100*        W-TOK-IDX SURVIVING THIS CALL (410 KEEPS THE TRIGGERING
133200*        TOKEN'S OWN INDEX IN W-PB-TRIGGER-IDX INSTEAD).
133300 316-POSITION-OTHER.
133400*        SMALL HELPER SHARED BY THE NOTIFICATION PASSES - GIVEN A
133500*        TOKEN INDEX ALREADY SITTING IN W-TOK-IDX, WORKS OUT ITS
133600*        NEW QUEUE POSITION AND ESTIMATED WAIT THE SAME WAY
133700*        210-ISSUE-TOKEN DOES WHEN A TOKEN IS FIRST ISSUED, SO A
133800*        PATIENT NEVER SEES TWO DIFFERENT FORMULAS FOR THE SAME
133900*        NUMBER DEPENDING ON WHICH TRANSACTION TRIGGERED THE
134000*        NOTICE.
134100     MOVE W-SCAN-IDX TO W-TOK-IDX.
134200     PERFORM 310-COMPUTE-QUEUE-ORDER THRU 310-EXIT.
134300     MOVE W-CQO-POSITION TO W-NEW-POS.
134400 316-EXIT.
134500     EXIT.
134600*----------------------------------------------------------------
134700*    4 2 0 - N O T I F Y   A D V A N C E   P A S S   (U5)
134800*
134900*    ON ENTRY W-NOTIFY-PROV-ID IDENTIFIES THE PROVIDER WHOSE
135000*    QUEUE JUST SHRANK (ENDCONS/CANCEL/NOSHOW/SKIP).
135100*----------------------------------------------------------------
135200 420-NOTIFY-ADVANCE-PASS.
135300*        RUNS WHENEVER A TOKEN LEAVES THE WAITING/CALLED STATE FOR
135400*        ANY REASON THAT IS NOT A PLAIN REPRIORITIZE - COMPLETION,
135500*        CANCELLATION, NO-SHOW, SKIP - SINCE ALL OF THOSE MOVE
135600*        EVERYONE STILL WAITING BEHIND THAT PROVIDER UP ONE PLACE
135700*        (R5.1-R5.4). TK-TRACKED-SW AND TK-LAST-NOTIFIED-POS
135800*        TOGETHER KEEP THIS FROM RE-NOTIFYING A PATIENT WHOSE
135900*        POSITION HAS NOT ACTUALLY CHANGED SINCE THE LAST PASS;
136000*        WITHOUT THAT CHECK A BUSY PROVIDER'S QUEUE WOULD GENERATE
136100*        A NOTIFICATION PER TOKEN PER TURN-OVER, MOST OF THEM
136200*        SAYING NOTHING NEW.
136300     MOVE 1 TO W-SCAN-IDX.
136400 420-SCAN-LOOP.
136500*        UNLIKE 410, THIS PASS RUNS FOR EVERY PROVIDER-CHANGING
136600*        EVENT, NOT JUST NON-NORMAL PRIORITY ONES, BECAUSE A
136700*        COMPLETION OR CANCELLATION MOVES EVERYONE BEHIND THAT
136800*        PROVIDER UP REGARDLESS OF WHAT PRIORITY THEY CARRY
136900*        (R5.1-R5.4).
137000     IF W-SCAN-IDX > W-TOK-COUNT
137100        GO TO 420-EXIT.
137200     IF TK-PROV-ID(W-SCAN-IDX) = W-NOTIFY-PROV-ID AND
137300        TK-STATUS(W-SCAN-IDX) = "WAITING"
137400        MOVE TK-LAST-NOTIFIED-POS(W-SCAN-IDX) TO W-OLD-POS
137500        MOVE W-SCAN-IDX TO W-TOK-IDX
137600        PERFORM 310-COMPUTE-QUEUE-ORDER THRU 310-EXIT
137700        MOVE W-CQO-POSITION TO W-NEW-POS
137800        IF TK-TRACKED-SW(W-SCAN-IDX) = "N"
137900           MOVE W-NEW-POS TO TK-LAST-NOTIFIED-POS(W-SCAN-IDX)
138000           MOVE "Y" TO TK-TRACKED-SW(W-SCAN-IDX)
138100        ELSE
138200           MOVE TK-PATIENT-ID(W-SCAN-IDX) TO W-PAT-IDX
138300           PERFORM 812-FIND-PATIENT-BY-ID THRU 812-EXIT
138400           IF W-NEW-POS < W-OLD-POS AND W-FOUND AND
138500              PA-EMAIL(W-PAT-IDX) NOT = SPACES
138600              PERFORM 320-COMPUTE-AVG-CONSULT THRU 320-EXIT
138700              COMPUTE W-EST-WAIT-MINS =
138800                    (W-NEW-POS - 1) * W-AVG-MINS
138900              MOVE "ADVANCE" TO NOT-TYPE
139000              MOVE TK-NUMBER(W-SCAN-IDX) TO NOT-TOKEN-NUMBER
139100              MOVE PA-EMAIL(W-PAT-IDX) TO NOT-PATIENT-EMAIL
139200              MOVE W-NEW-POS TO NOT-NEW-POSITION
139300              MOVE W-OLD-POS TO NOT-PREV-POSITION
139400              MOVE W-EST-WAIT-MINS TO NOT-EST-WAIT-MINS
139500              MOVE SPACES TO NOT-REASON
139600              PERFORM 430-WRITE-NOTIFICATION THRU 430-EXIT
139700           END-IF
139800           MOVE W-NEW-POS TO TK-LAST-NOTIFIED-POS(W-SCAN-IDX)
139900        END-IF
140000     END-IF.
140100     ADD 1 TO W-SCAN-IDX.
140200     GO TO 420-SCAN-LOOP.
140300 420-EXIT.
140400     EXIT.
140500*----------------------------------------------------------------
140600*    4 3 0 - W R I T E   N O T I F I C A T I O N
140700*----------------------------------------------------------------
140800 430-WRITE-NOTIFICATION.
140900*        EVERY NOTIFICATION IN THIS RUN - CONFIRM, TURN, ADVANCE,
141000*        PUSHBACK, COMPLETED - FUNNELS THROUGH THIS ONE WRITE SO
141100*        THE RECORD SHAPE AND THE FILE-STATUS CHECK LIVE IN
141200*        EXACTLY ONE PLACE.
141300*        EVERY NOTIFICATION IN THE RUN - CONFIRM, TURN, ADVANCE,
141400*        PUSHBACK, COMPLETED - FUNNELS THROUGH THIS SAME WRITE, SO
141500*        THE RECORD SHAPE AND THE FILE-STATUS CHECK LIVE IN ONE
141600*        PLACE ONLY.
141700     WRITE REGNOTF.
141800     IF ST-ERRO NOT = "00"
141900        MOVE "QDPROC - WRITE FAILED ON NOTIFY-OUT" TO MSG-LINE
142000        PERFORM 950-DISPLAY-MSG THRU 950-EXIT.
142100 430-EXIT.
142200     EXIT.
142300*----------------------------------------------------------------
142400*    5 1 0 - R E F R E S H   Q U E U E   S T A T U S   (R6.1)
142500*
142600*    ON ENTRY W-NOTIFY-PROV-ID IDENTIFIES THE PROVIDER TO
142700*    RE-SUMMARIZE.
142800*----------------------------------------------------------------
142900 510-REFRESH-QUEUE-STATUS.
143000*        RECOMPUTES THE LIVE QSTATUS-OUT SNAPSHOT FOR ONE PROVIDER
143100*        - WAITING COUNT, BEING-SEEN FLAG, AVERAGE CONSULT TIME -
143200*        AND WRITES IT ANY TIME THAT PROVIDER'S QUEUE SHAPE
143300*        CHANGES (R6.1-R6.3). QDDASH AND ANY OTHER DOWNSTREAM
143400*        READER ALWAYS SEES THE STATE AS OF THE LAST TOKEN
143500*        TRANSACTION, NEVER A STALE MID-RUN FIGURE.
143600     MOVE ZERO TO NOT-NEW-POSITION.
143700     MOVE ZERO TO QS-TOTAL-WAITING.
143800     MOVE SPACES TO QS-CURRENT-TOKEN.
143900     MOVE 1 TO W-SCAN-IDX.
144000 510-SCAN-LOOP.
144100*        TALLIES QS-TOTAL-WAITING AND LOCATES THE CURRENTLY-CALLED
144200*        TOKEN IN ONE PASS RATHER THAN TWO - THE SNAPSHOT IS BUILT
144300*        FRESH EVERY TIME A PROVIDER'S QUEUE CHANGES SHAPE SO
144400*        THERE IS NO POINT SPLITTING THIS INTO SEPARATE SCANS.
144500     IF W-SCAN-IDX > W-TOK-COUNT
144600        GO TO 510-SCAN-DONE.
144700     IF TK-PROV-ID(W-SCAN-IDX) = W-NOTIFY-PROV-ID
144800        IF TK-STATUS(W-SCAN-IDX) = "WAITING"
144900           ADD 1 TO QS-TOTAL-WAITING
145000        ELSE
145100           IF TK-STATUS(W-SCAN-IDX) = "CALLED" OR
145200              TK-STATUS(W-SCAN-IDX) = "IN-CONSULTATION"
145300              MOVE TK-NUMBER(W-SCAN-IDX) TO QS-CURRENT-TOKEN
145400           END-IF
145500        END-IF
145600     END-IF.
145700     ADD 1 TO W-SCAN-IDX.
145800     GO TO 510-SCAN-LOOP.
145900 510-SCAN-DONE.
146000     MOVE 0 TO W-PROV-IDX.
146100     PERFORM 835-FIND-PROV-BY-KEY THRU 835-EXIT.
146200     MOVE W-NOTIFY-PROV-ID TO QS-PROV-ID.
146300     IF W-PROV-IDX NOT = 0
146400        MOVE PV-DEPT-ID(W-PROV-IDX) TO QS-DEPT-ID
146500        PERFORM 320-COMPUTE-AVG-CONSULT THRU 320-EXIT
146600        MOVE W-AVG-MINS TO QS-AVG-WAIT-MINS
146700     ELSE
146800        MOVE ZERO TO QS-DEPT-ID
146900        MOVE ZERO TO QS-AVG-WAIT-MINS
147000     END-IF.
147100     MOVE REQ-TIMESTAMP TO QS-LAST-UPDATED.
147200*        ONE SNAPSHOT PER PROVIDER PER QUEUE-SHAPE CHANGE -
147300*        QSTATUS-OUT IS NOT A HISTORY FILE, IT IS OVERWRITTEN
147400*        CONCEPTUALLY EVERY TIME THIS PARAGRAPH RUNS, EVEN THOUGH
147500*        THE FILE ITSELF IS LINE SEQUENTIAL AND JUST KEEPS
147600*        APPENDING RECORDS FOR QDDASH TO READ THE LAST ONE OF.
147700     WRITE REGQSTA.
147800     IF ST-ERRO NOT = "00"
147900        MOVE "QDPROC - WRITE FAILED ON QSTATUS-OUT" TO MSG-LINE
148000        PERFORM 950-DISPLAY-MSG THRU 950-EXIT.
148100 510-EXIT.
148200     EXIT.
148300*----------------------------------------------------------------
148400*    8 0 0   S E R I E S  -  T A B L E   L O O K U P S
148500*----------------------------------------------------------------
148600 810-FIND-PATIENT.
148700*        STRAIGHT LINEAR SCAN BOUNDED BY W-PAT-COUNT, SAME SHAPE
148800*        AS EVERY OTHER 800-SERIES LOOKUP BELOW IT - SEE THE
148900*        Q-0888 CHANGE-LOG ENTRY FOR WHY THERE IS NO SEED/SENTINEL
149000*        MOVE AHEAD OF THE LOOP.
149100     MOVE "N" TO W-FOUND-SW.
149200     MOVE 1 TO W-SCAN-IDX.
149300 810-LOOP.
149400*        NO SEED MOVE AHEAD OF THIS LOOP - SEE THE Q-0888 CHANGE
149500*        LOG ENTRY. AN EARLIER VERSION PRIMED SLOT 1 WITH THE
149600*        SEARCH KEY BEFORE THE SCAN STARTED SO EVERY LOOKUP
149700*        MATCHED ON THE FIRST PASS WHETHER OR NOT THE PATIENT WAS
149800*        REALLY THERE.
149900     IF W-SCAN-IDX > W-PAT-COUNT
150000        GO TO 810-EXIT.
150100     IF PA-PAT-ID(W-SCAN-IDX) = REQ-PATIENT-ID
150200        SET W-FOUND TO TRUE
150300        MOVE W-SCAN-IDX TO W-PAT-IDX
150400        GO TO 810-EXIT.
150500     ADD 1 TO W-SCAN-IDX.
150600     GO TO 810-LOOP.
150700 810-EXIT.
150800     EXIT.
150900*
151000*        SAME SEARCH, KEYED OFF WHATEVER PATIENT-ID IS SITTING
151100*        IN W-PAT-IDX'S EVENTUAL TARGET RATHER THAN THE REQUEST
151200*        RECORD - USED WHEN LOCATING THE OWNER OF A TOKEN.
151300 812-FIND-PATIENT-BY-ID.
151400*        SAME TABLE, SAME SCAN IDIOM AS 810-FIND-PATIENT, BUT
151500*        KEYED OFF TK-PATIENT-ID ALREADY SITTING ON A TOKEN ENTRY
151600*        RATHER THAN OFF THE INCOMING REQUEST - USED WHEREVER A
151700*        NOTIFICATION NEEDS THE PATIENT'S EMAIL AFTER THE FACT
151800*        (220, 240) INSTEAD OF AT ISSUE TIME.
151900     MOVE "N" TO W-FOUND-SW.
152000     MOVE 1 TO W-SCAN-IDX.
152100 812-LOOP.
152200*        IDENTICAL BOUNDS CHECK TO 810-LOOP BUT KEYED OFF W-PAT-
152300*        IDX INSTEAD OF THE INCOMING REQUEST RECORD - CALLERS
152400*        ALREADY HOLDING A PATIENT ID FROM A TOKEN ENTRY COME
152500*        THROUGH HERE.
152600     IF W-SCAN-IDX > W-PAT-COUNT
152700        GO TO 812-EXIT.
152800     IF PA-PAT-ID(W-SCAN-IDX) = W-PAT-IDX
152900        SET W-FOUND TO TRUE
153000        MOVE W-SCAN-IDX TO W-PAT-IDX
153100        GO TO 812-EXIT.
153200     ADD 1 TO W-SCAN-IDX.
153300     GO TO 812-LOOP.
153400 812-EXIT.
153500     EXIT.
153600*
153700*        VARIANT USED FROM THE PUSH-BACK PASS, WHERE THE OWNING
153800*        TOKEN IS AT W-SCAN-IDX RATHER THAN W-TOK-IDX.
153900 812-FIND-PATIENT-BY-ID-TOK.
154000*        THIN ALIAS ENTRY POINT INTO THE SAME PATIENT-LOOKUP
154100*        LOGIC, KEPT SEPARATE SO A CALLER WORKING FROM A TOKEN'S
154200*        STORED PATIENT ID DOES NOT HAVE TO KNOW IT IS REALLY
154300*        CALLING 812-FIND-PATIENT-BY-ID UNDER THE COVERS.
154400     MOVE TK-PATIENT-ID(W-SCAN-IDX) TO W-PAT-IDX.
154500     PERFORM 812-FIND-PATIENT-BY-ID THRU 812-EXIT.
154600 812-EXIT.
154700     EXIT.
154800*
154900 820-FIND-DEPT.
155000*        DEPARTMENT-TABLE EQUIVALENT OF 810-FIND-PATIENT - SAME
155100*        BOUNDS-CHECK IDIOM, NO SENTINEL MOVE INTO SLOT 1.
155200     MOVE "N" TO W-FOUND-SW.
155300     MOVE 1 TO W-SCAN-IDX.
155400 820-LOOP.
155500*        BOUNDED BY W-DEPT-COUNT, NOT A FIXED 200 - A SHORT
155600*        DEPARTMENT MASTER STOPS THE SCAN EARLY RATHER THAN
155700*        WALKING PAST THE LOADED ENTRIES INTO WHATEVER GARBAGE
155800*        SITS IN THE UNUSED SLOTS.
155900     IF W-SCAN-IDX > W-DEPT-COUNT
156000        GO TO 820-EXIT.
156100     IF DT-DEPT-ID(W-SCAN-IDX) = REQ-DEPT-ID
156200        SET W-FOUND TO TRUE
156300        MOVE W-SCAN-IDX TO W-DEPT-IDX
156400        GO TO 820-EXIT.
156500     ADD 1 TO W-SCAN-IDX.
156600     GO TO 820-LOOP.
156700 820-EXIT.
156800     EXIT.
156900*
157000 830-FIND-PROV.
157100*        PROVIDER-TABLE LOOKUP BY REQ-PROV-ID, USED ONLY WHEN A
157200*        REQUEST NAMES A SPECIFIC PROVIDER; REQ-PROV-ID OF ZERO
157300*        NEVER REACHES THIS PARAGRAPH SINCE THAT MEANS "ANY
157400*        PROVIDER" AND IS HANDLED BEFORE THE CALL.
157500     MOVE "N" TO W-FOUND-SW.
157600     MOVE 1 TO W-SCAN-IDX.
157700 830-LOOP.
157800*        ONLY REACHED WHEN REQ-PROV-ID IS NON-ZERO - A REQUEST
157900*        NAMING NO PROVIDER NEVER CALLS THIS PARAGRAPH AT ALL, SEE
158000*        210-ISSUE-TOKEN.
158100     IF W-SCAN-IDX > W-PROV-COUNT
158200        GO TO 830-EXIT.
158300     IF PV-PROV-ID(W-SCAN-IDX) = REQ-PROV-ID
158400        SET W-FOUND TO TRUE
158500        MOVE W-SCAN-IDX TO W-PROV-IDX
158600        GO TO 830-EXIT.
158700     ADD 1 TO W-SCAN-IDX.
158800     GO TO 830-LOOP.
158900 830-EXIT.
159000     EXIT.
159100*
159200*        PROVIDER LOOKUP BY AN ARBITRARY KEY IN W-NOTIFY-PROV-ID
159300*        RATHER THAN REQ-PROV-ID.
159400 835-FIND-PROV-BY-KEY.
159500*        SAME PROVIDER TABLE, SAME SCAN, BUT KEYED BY A CALLER-
159600*        SUPPLIED PROVIDER ID ALREADY ON HAND (RATHER THAN OFF THE
159700*        REQUEST RECORD) - USED BY 220-CALL-NEXT ONCE TK-PROV-ID
159800*        HAS ALREADY BEEN RESOLVED FOR THE TOKEN BEING CALLED.
159900     MOVE "N" TO W-FOUND-SW.
160000     MOVE 1 TO W-SCAN-IDX.
160100 835-LOOP.
160200*        SAME TABLE AS 830-LOOP BUT KEYED OFF W-NOTIFY-PROV-ID -
160300*        THE CALLER ALREADY HAS THE PROVIDER'S OWN ID ON HAND
160400*        RATHER THAN A REQUEST RECORD TO PULL IT FROM.
160500     IF W-SCAN-IDX > W-PROV-COUNT
160600        GO TO 835-EXIT.
160700     IF PV-PROV-ID(W-SCAN-IDX) = W-NOTIFY-PROV-ID
160800        SET W-FOUND TO TRUE
160900        MOVE W-SCAN-IDX TO W-PROV-IDX
161000        GO TO 835-EXIT.
161100     ADD 1 TO W-SCAN-IDX.
161200     GO TO 835-LOOP.
161300 835-EXIT.
161400     EXIT.
161500*
161600*        R2.2 CAPACITY COUNT - HOW MANY TOKENS THIS PROVIDER
161700*        HAS TODAY, ANY STATUS.  RESULT LEFT IN W-SCAN-IDX.
161800 840-COUNT-PROV-TOKENS.
161900*        NOT A FIND - A TALLY. SCANS THE WHOLE TOKEN TABLE
162000*        COUNTING HOW MANY OF TODAY'S TOKENS ALREADY BELONG TO
162100*        THIS PROVIDER, REGARDLESS OF STATUS, AND LEAVES THE COUNT
162200*        IN W-SCAN-IDX FOR 210-ISSUE-TOKEN'S CAPACITY CHECK (R2.2)
162300*        TO READ.
162400     MOVE ZERO TO W-SCAN-IDX.
162500     MOVE 1 TO W-TOK-IDX.
162600 840-LOOP.
162700*        COUNTS EVERY TOKEN FOR THIS PROVIDER TODAY REGARDLESS OF
162800*        STATUS - A CANCELLED OR NO-SHOW TOKEN STILL COUNTS
162900*        AGAINST THE DAILY CAPACITY BECAUSE THE SLOT WAS ALREADY
163000*        GIVEN OUT (R2.2).
163100     IF W-TOK-IDX > W-TOK-COUNT
163200        GO TO 840-EXIT.
163300     IF TK-PROV-ID(W-TOK-IDX) = PV-PROV-ID(W-PROV-IDX) AND
163400        TK-DATE(W-TOK-IDX) = W-RUN-DATE
163500        ADD 1 TO W-SCAN-IDX.
163600     ADD 1 TO W-TOK-IDX.
163700     GO TO 840-LOOP.
163800 840-EXIT.
163900     EXIT.
164000*
164100*        R4.1 - IS ANY TOKEN OF THIS PROVIDER ALREADY CALLED OR
164200*        IN CONSULTATION?
164300 850-CHECK-PROV-BUSY.
164400*        SCANS FOR ANY TOKEN BELONGING TO THIS PROVIDER THAT IS
164500*        CURRENTLY CALLED OR IN-CONSULTATION. W-FOUND HERE MEANS
164600*        "BUSY," THE OPPOSITE SENSE FROM MOST OF THE OTHER
164700*        800-SERIES LOOKUPS WHERE W-FOUND MEANS "THE THING BEING
164800*        SEARCHED FOR EXISTS" - WORTH REMEMBERING WHEN READING
164900*        220-CALL-NEXT'S IF W-FOUND BRANCH.
165000     MOVE "N" TO W-FOUND-SW.
165100     MOVE 1 TO W-SCAN-IDX.
165200 850-LOOP.
165300*        STOPS ON THE FIRST MATCH - THE CALLER ONLY NEEDS TO KNOW
165400*        WHETHER THE PROVIDER IS BUSY, NOT HOW MANY TOKENS ARE
165500*        CURRENTLY IN THAT STATE.
165600     IF W-SCAN-IDX > W-TOK-COUNT
165700        GO TO 850-EXIT.
165800     IF TK-PROV-ID(W-SCAN-IDX) = W-NOTIFY-PROV-ID AND
165900        (TK-STATUS(W-SCAN-IDX) = "CALLED" OR
166000         TK-STATUS(W-SCAN-IDX) = "IN-CONSULTATION")
166100        SET W-FOUND TO TRUE
166200        GO TO 850-EXIT.
166300     ADD 1 TO W-SCAN-IDX.
166400     GO TO 850-LOOP.
166500 850-EXIT.
166600     EXIT.
166700*
166800*        R4.1/R3.1 - FIRST TOKEN IN QUEUE ORDER FOR THIS
166900*        PROVIDER.  RESULT INDEX LEFT IN W-TOK-IDX.
167000 860-FIND-HEAD-OF-QUEUE.
167100*        PICKS THE SINGLE BEST WAITING TOKEN FOR A PROVIDER BY THE
167200*        SAME PRIORITY-THEN-ARRIVAL ORDERING 310-COMPUTE-QUEUE-
167300*        ORDER USES TO RANK EVERYONE ELSE, BUT DOES IT AS A
167400*        RUNNING BEST-SO-FAR SCAN INSTEAD OF A COUNTED POSITION,
167500*        SINCE 220-CALL-NEXT ONLY NEEDS TO KNOW WHICH TOKEN IS
167600*        NEXT, NOT HOW MANY ARE BEHIND IT.
167700     MOVE "N" TO W-FOUND-SW.
167800     MOVE ZERO TO W-TOK-IDX.
167900     MOVE 1 TO W-SCAN-IDX.
168000 860-LOOP.
168100*        RUNNING BEST-SO-FAR COMPARE, SAME TIE-BREAK RULE AS
168200*        310-COMPUTE-QUEUE-ORDER (HIGHER SCORE WINS, EARLIEST
168300*        GENERATED-AT BREAKS A TIE) SO THE TOKEN THIS PARAGRAPH
168400*        PICKS IS ALWAYS THE SAME ONE 310 WOULD RANK FIRST.
168500     IF W-SCAN-IDX > W-TOK-COUNT
168600        GO TO 860-PICK-DONE.
168700     IF TK-PROV-ID(W-SCAN-IDX) = PV-PROV-ID(W-PROV-IDX) AND
168800        TK-STATUS(W-SCAN-IDX) = "WAITING"
168900        IF W-TOK-IDX = ZERO
169000           MOVE W-SCAN-IDX TO W-TOK-IDX
169100        ELSE
169200           IF TK-PRIORITY-SCORE(W-SCAN-IDX) >
169300              TK-PRIORITY-SCORE(W-TOK-IDX)
169400              MOVE W-SCAN-IDX TO W-TOK-IDX
169500           ELSE
169600              IF TK-PRIORITY-SCORE(W-SCAN-IDX) =
169700                 TK-PRIORITY-SCORE(W-TOK-IDX) AND
169800                 TK-GENERATED-AT(W-SCAN-IDX) <
169900                 TK-GENERATED-AT(W-TOK-IDX)
170000                 MOVE W-SCAN-IDX TO W-TOK-IDX
170100              END-IF
170200           END-IF
170300        END-IF
170400     END-IF.
170500     ADD 1 TO W-SCAN-IDX.
170600     GO TO 860-LOOP.
170700 860-PICK-DONE.
170800     IF W-TOK-IDX NOT = ZERO
170900        SET W-FOUND TO TRUE.
171000 860-EXIT.
171100     EXIT.
171200*
171300*        LOCATE A TOKEN BY REQ-TOKEN-ID.  RESULT INDEX LEFT IN
171400*        W-TOK-IDX.
171500 870-FIND-TOKEN.
171600*        LOOKS A TOKEN UP BY ITS OWN TK-TOK-ID FOR THE FOUR
171700*        TRANSACTIONS THAT ACT ON AN ALREADY-ISSUED TOKEN (START,
171800*        END, CANCEL, NO-SHOW, SKIP, REPRIORITIZE) - SAME BOUNDS-
171900*        CHECK IDIOM AS THE REST OF THE 800-SERIES.
172000     MOVE "N" TO W-FOUND-SW.
172100     MOVE 1 TO W-SCAN-IDX.
172200 870-LOOP.
172300*        KEYED BY TK-TOK-ID, WHICH IS ASSIGNED FROM W-NEXT-TOK-ID
172400*        AT ISSUE TIME AND NEVER REUSED WITHIN A RUN - A STALE
172500*        REQ-TOKEN-ID FROM A PRIOR DAY'S REQUEST FILE SIMPLY WON'T
172600*        MATCH ANYTHING HERE.
172700     IF W-SCAN-IDX > W-TOK-COUNT
172800        GO TO 870-EXIT.
172900     IF TK-TOK-ID(W-SCAN-IDX) = REQ-TOKEN-ID
173000        SET W-FOUND TO TRUE
173100        MOVE W-SCAN-IDX TO W-TOK-IDX
173200        GO TO 870-EXIT.
173300     ADD 1 TO W-SCAN-IDX.
173400     GO TO 870-LOOP.
173500 870-EXIT.
173600     EXIT.
173700*----------------------------------------------------------------
173800*    9 0 0 - C L E A N U P
173900*----------------------------------------------------------------
174000 900-CLEANUP.
174100*        910-SPILL-TOKENS WRITES THE WHOLE IN-MEMORY TOKEN TABLE
174200*        TO TOKENS-OUT IN ONE PASS AT THE VERY END OF THE RUN,
174300*        RATHER THAN A WRITE PER TRANSACTION THROUGH THE DAY -
174400*        QDDASH AND TOMORROW'S CARRY-FORWARD PROCESSING ONLY EVER
174500*        NEED THE END-OF-DAY STATE, NOT A BLOW-BY-BLOW HISTORY.
174600     PERFORM 910-SPILL-TOKENS THRU 910-EXIT.
174700*        END-OF-DAY CLOSE-DOWN - REQIN, TOKOUT, QSTOUT AND NOTOUT
174800*        ARE ALL STILL OPEN AT THIS POINT SINCE THEY STAY OPEN FOR
174900*        THE WHOLE MAINLINE LOOP, UNLIKE THE THREE MASTERS WHICH
175000*        WERE CLOSED RIGHT AFTER 000-HOUSEKEEPING LOADED THEM.
175100     CLOSE REQIN.
175200     CLOSE TOKOUT.
175300     CLOSE QSTOUT.
175400     CLOSE NOTOUT.
175500*        END-OF-RUN TALLY LINES - THE THREE COUNTS ARE WHAT
175600*        OPERATIONS CHECKS EACH MORNING AGAINST THE PRIOR DAY'S
175700*        RUN TO SPOT A REQUEST FILE THAT CAME IN SHORT OR A REJECT
175800*        RATE THAT JUMPED.
175900     DISPLAY "QDPROC - REQUESTS READ....: " W-REQ-COUNT.
176000     DISPLAY "QDPROC - REJECTED.........: " W-REJ-COUNT.
176100     DISPLAY "QDPROC - TOKENS ISSUED....: " W-TOK-COUNT.
176200*        A CLEAN RETURN CODE HERE ONLY MEANS THE RUN FINISHED - IT
176300*        SAYS NOTHING ABOUT HOW MANY REQUESTS WERE REJECTED. THE
176400*        OPERATOR STILL HAS TO READ THE THREE DISPLAY LINES ABOVE.
176500     MOVE ZERO TO RETURN-CODE.
176600     STOP RUN.
176700*
176800*        R6.1 NOTE - "END-OF-DAY STATE" - THE WHOLE TOKEN TABLE
176900*        IS WRITTEN ONCE, HERE, RATHER THAN INCREMENTALLY.
177000 910-SPILL-TOKENS.
177100*        ONE WRITE PER TABLE ENTRY, IN TABLE ORDER (WHICH IS ISSUE
177200*        ORDER, NOT PRIORITY ORDER) - QDDASH DOES ITS OWN
177300*        SORTING/GROUPING ON READ AND DOES NOT DEPEND ON TOKENS-
177400*        OUT ARRIVING IN ANY PARTICULAR SEQUENCE.
177500     MOVE 1 TO W-SCAN-IDX.
177600 910-LOOP.
177700*        WRITES OUT IN TABLE ORDER, WHICH IS ISSUE ORDER - QDDASH
177800*        DOES ITS OWN GROUPING BY DEPARTMENT AND PROVIDER ON THE
177900*        READ SIDE AND HAS NEVER NEEDED TOKENS-OUT SORTED ANY
178000*        PARTICULAR WAY.
178100     IF W-SCAN-IDX > W-TOK-COUNT
178200        GO TO 910-EXIT.
178300     MOVE TK-TOK-ID(W-SCAN-IDX)         TO TOK-ID.
178400     MOVE TK-NUMBER(W-SCAN-IDX)         TO TOK-NUMBER.
178500     MOVE TK-PATIENT-ID(W-SCAN-IDX)     TO TOK-PATIENT-ID.
178600     MOVE TK-DEPT-ID(W-SCAN-IDX)        TO TOK-DEPT-ID.
178700     MOVE TK-PROV-ID(W-SCAN-IDX)        TO TOK-PROV-ID.
178800     MOVE TK-DATE(W-SCAN-IDX)           TO TOK-DATE.
178900     MOVE TK-PRIORITY(W-SCAN-IDX)       TO TOK-PRIORITY.
179000     MOVE TK-PRIORITY-SCORE(W-SCAN-IDX) TO TOK-PRIORITY-SCORE.
179100     MOVE TK-STATUS(W-SCAN-IDX)         TO TOK-STATUS.
179200     MOVE TK-GENERATED-AT(W-SCAN-IDX)   TO TOK-GENERATED-AT.
179300     MOVE TK-CALLED-AT(W-SCAN-IDX)      TO TOK-CALLED-AT.
179400     MOVE TK-CONSULT-START(W-SCAN-IDX)  TO TOK-CONSULT-START.
179500     MOVE TK-CONSULT-END(W-SCAN-IDX)    TO TOK-CONSULT-END.
179600*        R6.1 - THE WHOLE TOKEN TABLE GOES OUT HERE, ONCE, AT END
179700*        OF DAY - TOKENS-OUT IS NEVER WRITTEN TO INCREMENTALLY
179800*        DURING THE RUN.
179900     WRITE REGTOKN.
180000     ADD 1 TO W-SCAN-IDX.
180100     GO TO 910-LOOP.
180200 910-EXIT.
180300     EXIT.
180400*----------------------------------------------------------------
180500*    9 5 0 - D I S P L A Y   M E S S A G E  (ROT-MENS STYLE)
180600*----------------------------------------------------------------
180700 950-DISPLAY-MSG.
180800*        SHARED MESSAGE ROUTINE, SAME ROT-MENS-STYLE SHAPE AS
180900*        PATREG'S.
181000     DISPLAY MSG-LINE.
181100 950-EXIT.
181200     EXIT.
