000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QDDASH.
000300 AUTHOR.        R S KRIEGER.
000400 INSTALLATION.  CENTRAL SERVICES DATA CENTER.
000500 DATE-WRITTEN.  07/19/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH SUITE.
000800*----------------------------------------------------------------
000900*                                                                *
001000*   Q D D A S H                                                  *
001100*   END-OF-DAY QUEUE DASHBOARD - STATUS SUMMARY AND              *
001200*   DEPARTMENT CONTROL-BREAK REPORT                              *
001300*                                                                *
001400*   READS THE DEPARTMENT MASTER ONCE TO BUILD A CODE/NAME TABLE, *
001500*   THEN READS TOKENS-OUT (QDPROC'S END-OF-DAY TOKEN FILE) ONE    *
001600*   RECORD AT A TIME, TALLYING STATUS COUNTS AND A PER-           *
001700*   DEPARTMENT ISSUED COUNT.  THE TWO REPORT SECTIONS ARE        *
001800*   PRINTED FROM THE ACCUMULATORS AFTER THE LAST TOKEN IS READ.  *
001900*                                                                *
002000*----------------------------------------------------------------
002100*   CHANGE LOG                                                   *
002200*   ----------------------------------------------------------   *
002300*   07/19/94  RSK  Q-0512   ORIGINAL PROGRAM - QUEUE PROJECT,     *
002400*                          REPLACES THE OLD ZIP-CODE LISTING      *
002500*                          PROGRAM WITH THE QUEUE DASHBOARD       *
002600*   06/21/97  WEM  Q-0755   ADDED TOTAL CANCELLED LINE (CANCELLED *
002700*                           + NO-SHOW) - HELP DESK WANTED ONE      *
002800*                           NUMBER FOR THE END OF SHIFT REPORT     *
002900*   01/06/99  TDW  Y2K-0037 Y2K - HEADING DATE NOW CARRIES A       *
003000*                           4-DIGIT CENTURY                        *
003100*   11/17/00  TLR  Q-0925   ADDED GRAND TOTAL LINE TO SECTION      *
003200*                           2 - HELP DESK WAS RE-ADDING THE        *
003300*                           DEPARTMENT COUNTS BY HAND EVERY SHIFT. *
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DEPTS   ASSIGN TO DEPTS
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS ST-ERRO.
004600     SELECT TOKOUT  ASSIGN TO TOKOUT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS ST-ERRO.
004900     SELECT RPTOUT  ASSIGN TO REPORT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS ST-ERRO.
005200*----------------------------------------------------------------
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  DEPTS
005600     LABEL RECORD IS STANDARD
005700     VALUE OF FILE-ID IS "DEPTS".
005800     COPY DEPTREC.
005900*
006000 FD  TOKOUT
006100     LABEL RECORD IS STANDARD
006200     VALUE OF FILE-ID IS "TOKENS-OUT".
006300     COPY TOKNREC.
006400*
006500 FD  RPTOUT
006600     LABEL RECORD IS STANDARD
006700     VALUE OF FILE-ID IS "REPORT".
006800 01  REGRPTOUT                     PIC X(132).
006900*----------------------------------------------------------------
007000 WORKING-STORAGE SECTION.
007100*        ONE SHARED FILE-STATUS FIELD FOR ALL THREE FDs, TESTED
007200*        RIGHT AFTER EACH OPEN/READ/WRITE.
007300 77  ST-ERRO                        PIC X(02) VALUE SPACES.
007400 77  W-EOF-SW                        PIC X(01) VALUE "N".
007500     88  W-EOF-TOKOUT                    VALUE "Y".
007600 77  W-RUN-DATE                      PIC 9(08) VALUE ZERO.
007700 77  W-SCAN-IDX                      PIC 9(04) COMP VALUE ZERO.
007800 77  W-DEPT-IDX-WORK                 PIC 9(04) COMP VALUE ZERO.
007900*
008000*        R7.1 STATUS ACCUMULATORS
008100 77  W-CNT-WAITING                   PIC 9(06) COMP VALUE ZERO.
008200 77  W-CNT-CALLED                    PIC 9(06) COMP VALUE ZERO.
008300 77  W-CNT-INCONSULT                 PIC 9(06) COMP VALUE ZERO.
008400 77  W-CNT-COMPLETED                 PIC 9(06) COMP VALUE ZERO.
008500 77  W-CNT-CANCELLED                 PIC 9(06) COMP VALUE ZERO.
008600 77  W-CNT-NOSHOW                    PIC 9(06) COMP VALUE ZERO.
008700 77  W-CNT-ISSUED                    PIC 9(06) COMP VALUE ZERO.
008800 77  W-CNT-CANCELLED-TOTAL           PIC 9(06) COMP VALUE ZERO.
008900 77  W-CNT-GRAND-TOTAL               PIC 9(06) COMP VALUE ZERO.
009000*
009100*----------------------------------------------------------------
009200*   DEPARTMENT TABLE - LOADED ONCE, CARRIES THE R7.2 PER-
009300*   DEPARTMENT ISSUED COUNT ALONGSIDE THE CODE/NAME FROM THE
009400*   MASTER.
009500*----------------------------------------------------------------
009600 01  DEPT-TABLE-AREA.
009700     05  DEPT-ENTRY OCCURS 200 TIMES.
009800         10  DT-DEPT-ID              PIC 9(04).
009900         10  DT-CODE                 PIC X(06).
010000         10  DT-NAME                 PIC X(30).
010100         10  DT-ISSUED-TODAY         PIC 9(06) COMP.
010200     05  FILLER                      PIC X(08).
010300 77  W-DEPT-COUNT                    PIC 9(04) COMP VALUE ZERO.
010400*
010500*        CODE/NAME ALTERNATE VIEW - LETS 400-PRINT-DEPT-SECTION
010600*        MOVE A WHOLE CODE+NAME PAIR ONTO THE PRINT LINE IN ONE
010700*        STATEMENT INSTEAD OF TWO.
010800 01  DEPT-CODE-NAME-ALT REDEFINES DEPT-TABLE-AREA.
010900     05  DCN-ENTRY OCCURS 200 TIMES.
011000         10  FILLER                  PIC X(04).
011100         10  DCN-PAIR                PIC X(36).
011200         10  FILLER                  PIC X(04).
011300     05  FILLER                      PIC X(08).
011400*----------------------------------------------------------------
011500*   REPORT PRINT LINES
011600*----------------------------------------------------------------
011700 01  RPT-HEADING-LINE.
011800     05  FILLER                      PIC X(01)  VALUE SPACE.
011900     05  FILLER                      PIC X(40)
012000             VALUE "QUEUE MANAGEMENT - DAILY DASHBOARD".
012100     05  FILLER                      PIC X(11)
012200             VALUE "  RUN DATE ".
012300     05  HL-RUN-DATE                 PIC 9999/99/99.              Y2K-0037
012400     05  FILLER                      PIC X(70)  VALUE SPACES.
012500*
012600 01  RPT-SECTION-HDR-LINE.
012700     05  FILLER                      PIC X(01)  VALUE SPACE.
012800     05  SH-TEXT                     PIC X(40)  VALUE SPACES.
012900     05  FILLER                      PIC X(91)  VALUE SPACES.
013000*
013100 01  RPT-STATUS-LINE.
013200     05  FILLER                      PIC X(01)  VALUE SPACE.
013300     05  SL-LABEL                    PIC X(20)  VALUE SPACES.
013400     05  FILLER                      PIC X(04)  VALUE SPACES.
013500     05  SL-COUNT                    PIC ZZZ,ZZ9.
013600     05  FILLER                      PIC X(100) VALUE SPACES.
013700*
013800 01  RPT-DEPT-LINE.
013900     05  FILLER                      PIC X(01)  VALUE SPACE.
014000     05  DL-CODE                     PIC X(06)  VALUE SPACES.
014100     05  FILLER                      PIC X(02)  VALUE SPACES.
014200     05  DL-NAME                     PIC X(30)  VALUE SPACES.
014300     05  FILLER                      PIC X(04)  VALUE SPACES.
014400     05  DL-COUNT                    PIC ZZZ,ZZ9.
014500     05  FILLER                      PIC X(82)  VALUE SPACES.
014600*
014700 01  RPT-BLANK-LINE                  PIC X(132) VALUE SPACES.
014800*----------------------------------------------------------------
014900 01  MSG-LINE                        PIC X(60)  VALUE SPACES.
015000*----------------------------------------------------------------
015100 PROCEDURE DIVISION.
015200*----------------------------------------------------------------
015300*    0 0 0 - H O U S E K E E P I N G
015400*----------------------------------------------------------------
015500 000-HOUSEKEEPING.
015600     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
015700*        RUN DATE PULLED FROM THE SYSTEM CLOCK ONCE AT STARTUP -
015800*        EVERY HEADING AND ACCUMULATOR ON THIS RUN CARRIES THE
015900*        SAME DATE STAMP.
016000*        R7.2 NEEDS DEPARTMENT NAMES ON THE PRINTED LINE, SO THE
016100*        MASTER IS OPENED AND FULLY LOADED BEFORE THE TOKEN FILE
016200*        IS EVEN TOUCHED.
016300     OPEN INPUT  DEPTS.
016400     OPEN INPUT  TOKOUT.
016500*        RPTOUT IS PRINT-SPACING LINE SEQUENTIAL, LIKE EVERY OTHER
016600*        REPORT FILE IN THE SUITE - NO CARRIAGE-CONTROL BYTE.
016700     OPEN OUTPUT RPTOUT.
016800     PERFORM 010-LOAD-DEPTS THRU 010-EXIT.
016900*        TABLE IS BUILT ONCE, IN MASTER SEQUENCE, THEN HELD IN
017000*        STORAGE FOR THE REST OF THE RUN - NO RE-READS OF DEPTS
017100*        AFTER THIS POINT.
017200     CLOSE DEPTS.
017300*        DEPARTMENT MASTER IS CLOSED THE MOMENT ITS TABLE IS BUILT
017400*        - ONLY TOKOUT AND RPTOUT STAY OPEN THROUGH THE TALLY
017500*        PASS.
017600*        PRIMING READ - PUTS THE FIRST TOKEN RECORD IN THE BUFFER
017700*        SO 100-MAINLINE'S UNTIL TEST WORKS ON THE VERY FIRST PASS.
017800     PERFORM 110-READ-TOKEN THRU 110-EXIT.
017900 000-EXIT.
018000     EXIT.
018100*
018200 010-LOAD-DEPTS.
018300     MOVE ZERO TO W-DEPT-COUNT.
018400 010-LOAD-LOOP.
018500     READ DEPTS
018600         AT END
018700             GO TO 010-EXIT.
018800     ADD 1 TO W-DEPT-COUNT.
018900*        DEPARTMENT ID, CODE AND NAME ARE CARRIED OFF THE MASTER
019000*        RECORD INTO THE TABLE ENTRY - THE ISSUED-TODAY COUNTER IS
019100*        ADDED FRESH BELOW.
019200     MOVE DEPT-ID   TO DT-DEPT-ID(W-DEPT-COUNT).
019300     MOVE DEPT-CODE TO DT-CODE(W-DEPT-COUNT).
019400     MOVE DEPT-NAME TO DT-NAME(W-DEPT-COUNT).
019500     MOVE ZERO      TO DT-ISSUED-TODAY(W-DEPT-COUNT).
019600*        EVERY DEPARTMENT STARTS THE R7.2 COUNT AT ZERO EVEN IF
019700*        TOKENS-OUT NEVER MENTIONS THAT DEPARTMENT TODAY - THE
019800*        DEPT SECTION STILL PRINTS ITS LINE.
019900     GO TO 010-LOAD-LOOP.
020000 010-EXIT.
020100     EXIT.
020200*
020300 110-READ-TOKEN.
020400     READ TOKOUT
020500         AT END
020600             SET W-EOF-TOKOUT TO TRUE
020700*        END OF TOKENS-OUT STOPS THE TALLY LOOP IN 100-MAINLINE
020800*        AND DROPS CONTROL STRAIGHT INTO THE THREE PRINT
020900*        PARAGRAPHS.
021000     END-READ.
021100 110-EXIT.
021200     EXIT.
021300*----------------------------------------------------------------
021400*    1 0 0 - M A I N L I N E
021500*----------------------------------------------------------------
021600 100-MAINLINE.
021700*        R7.1/R7.2 - ONE PASS OF TOKENS-OUT FEEDS BOTH REPORT
021800*        SECTIONS AT ONCE, STATUS COUNTS AND PER-DEPARTMENT ISSUED
021900*        COUNTS TOGETHER.
022000     PERFORM 150-TALLY-TOKEN THRU 150-EXIT
022100         UNTIL W-EOF-TOKOUT.
022200     GO TO 900-CLEANUP.
022300*        NO MORE TOKENS TO TALLY - THE THREE REPORT PARAGRAPHS AND
022400*        THE FILE CLOSES ALL LIVE UNDER 900-CLEANUP RATHER THAN
022500*        BACK HERE IN THE MAINLINE.
022600*
022700*        R7.1/R7.2 - ONE TOKEN'S CONTRIBUTION TO BOTH REPORT
022800*        SECTIONS.
022900 150-TALLY-TOKEN.
023000*        STATUS VALUES MIRROR QDPROC'S TK-STATUS EXACTLY - THIS
023100*        PROGRAM NEVER WRITES A STATUS, IT ONLY COUNTS WHAT QDPROC
023200*        ALREADY SET.
023300     EVALUATE TOK-STATUS
023400         WHEN "WAITING"
023500             ADD 1 TO W-CNT-WAITING
023600         WHEN "CALLED"
023700             ADD 1 TO W-CNT-CALLED
023800         WHEN "IN-CONSULTATION"
023900             ADD 1 TO W-CNT-INCONSULT
024000         WHEN "COMPLETED"
024100             ADD 1 TO W-CNT-COMPLETED
024200         WHEN "CANCELLED"
024300             ADD 1 TO W-CNT-CANCELLED
024400         WHEN "NO-SHOW"
024500             ADD 1 TO W-CNT-NOSHOW
024600*        OTHER IS NOT AN ERROR HERE - A STATUS QDDASH DOES NOT YET
024700*        KNOW ABOUT STILL COUNTS TOWARD TOTAL ISSUED BELOW, IT JUST
024800*        DOES NOT LAND IN ANY OF THE SIX STATUS BUCKETS.
024900         WHEN OTHER
025000             CONTINUE
025100     END-EVALUATE.
025200*        TOTAL ISSUED IS COUNTED FOR EVERY TOKEN REGARDLESS OF
025300*        STATUS - IT IS THE DENOMINATOR THE HELP DESK USES TO
025400*        JUDGE HOW BUSY THE DAY WAS.
025500     ADD 1 TO W-CNT-ISSUED.
025600*        820 IS A STRAIGHT SEQUENTIAL SCAN OF THE IN-STORAGE TABLE
025700*        - 200 ENTRIES IS SMALL ENOUGH THAT A BINARY SEARCH WAS
025800*        NOT WORTH THE CODE.
025900     PERFORM 820-FIND-DEPT THRU 820-EXIT.
026000*        A TOKEN CARRYING A DEPARTMENT NOT ON THE MASTER IS STILL
026100*        COUNTED IN THE STATUS SECTION BUT SIMPLY SKIPPED HERE -
026200*        NOT TREATED AS AN ERROR.
026300     IF W-SCAN-IDX NOT = ZERO
026400        ADD 1 TO DT-ISSUED-TODAY(W-SCAN-IDX).
026500     PERFORM 110-READ-TOKEN THRU 110-EXIT.
026600 150-EXIT.
026700     EXIT.
026800*
026900*        DEPARTMENT LOOKUP BY TOK-DEPT-ID.  RESULT INDEX LEFT IN
027000*        W-SCAN-IDX, ZERO IF NOT ON THE MASTER.
027100 820-FIND-DEPT.
027200     MOVE ZERO TO W-SCAN-IDX.
027300*        ZERO MEANS NOT FOUND - 150-TALLY-TOKEN TESTS FOR THIS
027400*        BEFORE BUMPING THE DEPARTMENT'S ISSUED-TODAY COUNTER.
027500     MOVE 1 TO W-DEPT-IDX-WORK.
027600 820-LOOP.
027700*        RUN OFF THE END OF THE TABLE WITHOUT A MATCH LEAVES
027800*        W-SCAN-IDX AT ITS PRIMED ZERO - THAT IS THE NOT-FOUND SIGNAL.
027900     IF W-DEPT-IDX-WORK > W-DEPT-COUNT
028000        GO TO 820-EXIT.
028100*        MATCH ON DEPARTMENT ID ONLY - CODE AND NAME RIDE ALONG IN
028200*        THE SAME TABLE ENTRY AND NEVER NEED THEIR OWN COMPARE.
028300     IF DT-DEPT-ID(W-DEPT-IDX-WORK) = TOK-DEPT-ID
028400        MOVE W-DEPT-IDX-WORK TO W-SCAN-IDX
028500        GO TO 820-EXIT.
028600     ADD 1 TO W-DEPT-IDX-WORK.
028700     GO TO 820-LOOP.
028800 820-EXIT.
028900     EXIT.
029000*----------------------------------------------------------------
029100*    2 0 0 - P R I N T   H E A D I N G
029200*----------------------------------------------------------------
029300 200-PRINT-HEADING.
029400*        Y2K-0037 - HEADING DATE FIELD WAS WIDENED TO CARRY A FULL
029500*        4-DIGIT YEAR, SAME FIX AS EVERY OTHER REPORT IN THE
029600*        SUITE.
029700     MOVE W-RUN-DATE TO HL-RUN-DATE.
029800     WRITE REGRPTOUT FROM RPT-HEADING-LINE.
029900     WRITE REGRPTOUT FROM RPT-BLANK-LINE.
030000 200-EXIT.
030100     EXIT.
030200*----------------------------------------------------------------
030300*    3 0 0 - P R I N T   S T A T U S   S E C T I O N   (R7.1)
030400*----------------------------------------------------------------
030500 300-PRINT-STATUS-SECTION.
030600*        SECTION 1 IS THE R7.1 STATUS BREAKDOWN - SIX STATUS
030700*        LINES, A BLANK, THEN THE TWO TOTAL LINES.
030800     MOVE "SECTION 1 - QUEUE STATUS SUMMARY" TO SH-TEXT.
030900     WRITE REGRPTOUT FROM RPT-SECTION-HDR-LINE.
031000     MOVE "WAITING"         TO SL-LABEL.
031100     MOVE W-CNT-WAITING     TO SL-COUNT.
031200     WRITE REGRPTOUT FROM RPT-STATUS-LINE.
031300     MOVE "CALLED"          TO SL-LABEL.
031400     MOVE W-CNT-CALLED      TO SL-COUNT.
031500     WRITE REGRPTOUT FROM RPT-STATUS-LINE.
031600     MOVE "IN-CONSULTATION" TO SL-LABEL.
031700     MOVE W-CNT-INCONSULT   TO SL-COUNT.
031800     WRITE REGRPTOUT FROM RPT-STATUS-LINE.
031900     MOVE "COMPLETED"       TO SL-LABEL.
032000     MOVE W-CNT-COMPLETED   TO SL-COUNT.
032100     WRITE REGRPTOUT FROM RPT-STATUS-LINE.
032200     MOVE "CANCELLED"       TO SL-LABEL.
032300     MOVE W-CNT-CANCELLED   TO SL-COUNT.
032400     WRITE REGRPTOUT FROM RPT-STATUS-LINE.
032500     MOVE "NO-SHOW"         TO SL-LABEL.
032600     MOVE W-CNT-NOSHOW      TO SL-COUNT.
032700     WRITE REGRPTOUT FROM RPT-STATUS-LINE.
032800     WRITE REGRPTOUT FROM RPT-BLANK-LINE.
032900*        TOTAL ISSUED SHOULD EQUAL THE SUM OF THE SIX STATUS LINES
033000*        ABOVE UNLESS TOKENS-OUT CARRIED A STATUS THIS PROGRAM
033100*        DOES NOT RECOGNIZE - SEE THE WHEN OTHER NOTE IN 150.
033200     MOVE "TOTAL ISSUED"    TO SL-LABEL.
033300     MOVE W-CNT-ISSUED      TO SL-COUNT.
033400     WRITE REGRPTOUT FROM RPT-STATUS-LINE.
033500*        Q-0755 - HELP DESK WANTED ONE COMBINED NUMBER FOR
033600*        CANCELLED PLUS NO-SHOW RATHER THAN ADDING THE TWO STATUS
033700*        LINES BY HAND EVERY SHIFT.
033800     COMPUTE W-CNT-CANCELLED-TOTAL =
033900           W-CNT-CANCELLED + W-CNT-NOSHOW.
034000     MOVE "TOTAL CANCELLED" TO SL-LABEL.                          Q-0755  
034100     MOVE W-CNT-CANCELLED-TOTAL TO SL-COUNT.
034200     WRITE REGRPTOUT FROM RPT-STATUS-LINE.
034300     WRITE REGRPTOUT FROM RPT-BLANK-LINE.
034400 300-EXIT.
034500     EXIT.
034600*----------------------------------------------------------------
034700*    4 0 0 - P R I N T   D E P T   S E C T I O N   (R7.2)
034800*----------------------------------------------------------------
034900 400-PRINT-DEPT-SECTION.
035000*        SECTION 2 IS THE R7.2 PER-DEPARTMENT BREAKDOWN - ONE LINE
035100*        PER MASTER ENTRY IN MASTER SEQUENCE, THEN THE GRAND TOTAL
035200*        LINE.
035300     MOVE "SECTION 2 - DEPARTMENT SUMMARY"    TO SH-TEXT.
035400     WRITE REGRPTOUT FROM RPT-SECTION-HDR-LINE.
035500     MOVE ZERO TO W-CNT-GRAND-TOTAL.
035600*        GRAND TOTAL IS BUILT AS THE DEPARTMENT TABLE IS PRINTED,
035700*        LINE BY LINE - IT IS NOT A SEPARATE PASS OVER THE TABLE.
035800     MOVE 1 TO W-DEPT-IDX-WORK.
035900 400-LOOP.
036000*        TABLE IS PRINTED IN THE SAME ORDER IT WAS LOADED, WHICH IS
036100*        MASTER SEQUENCE - NO SORT NEEDED FOR THIS SECTION EITHER.
036200     IF W-DEPT-IDX-WORK > W-DEPT-COUNT
036300        GO TO 400-PRINT-TOTAL.
036400     MOVE DT-CODE(W-DEPT-IDX-WORK)         TO DL-CODE.
036500     MOVE DT-NAME(W-DEPT-IDX-WORK)         TO DL-NAME.
036600     MOVE DT-ISSUED-TODAY(W-DEPT-IDX-WORK) TO DL-COUNT.
036700     WRITE REGRPTOUT FROM RPT-DEPT-LINE.
036800     ADD DT-ISSUED-TODAY(W-DEPT-IDX-WORK) TO W-CNT-GRAND-TOTAL.
036900*        Q-0925 - GRAND TOTAL LINE WAS ADDED SO THE HELP DESK
037000*        STOPPED RE-ADDING THE DEPARTMENT COUNTS BY HAND AT SHIFT
037100*        CHANGE.
037200     ADD 1 TO W-DEPT-IDX-WORK.
037300     GO TO 400-LOOP.
037400 400-PRINT-TOTAL.
037500     WRITE REGRPTOUT FROM RPT-BLANK-LINE.
037600     MOVE SPACES            TO DL-CODE.
037700*        GRAND TOTAL LINE REUSES THE SAME DEPARTMENT PRINT LINE,
037800*        JUST WITH THE CODE COLUMN BLANKED OUT AND THE NAME COLUMN
037900*        OVERWRITTEN.
038000     MOVE "GRAND TOTAL"     TO DL-NAME.
038100     MOVE W-CNT-GRAND-TOTAL TO DL-COUNT.
038200     WRITE REGRPTOUT FROM RPT-DEPT-LINE.
038300 400-EXIT.
038400     EXIT.
038500*----------------------------------------------------------------
038600*    9 0 0 - C L E A N U P
038700*----------------------------------------------------------------
038800 900-CLEANUP.
038900*        REPORT IS BUILT ENTIRELY FROM THE ACCUMULATORS HERE IN
039000*        900-CLEANUP, AFTER THE LAST TOKEN HAS BEEN READ AND
039100*        TALLIED.
039200     PERFORM 200-PRINT-HEADING       THRU 200-EXIT.
039300     PERFORM 300-PRINT-STATUS-SECTION THRU 300-EXIT.
039400     PERFORM 400-PRINT-DEPT-SECTION  THRU 400-EXIT.
039500*        BOTH FILES ARE CLOSED ONLY AFTER ALL THREE PRINT
039600*        PARAGRAPHS HAVE RUN - RPTOUT IS STILL BEING WRITTEN TO
039700*        RIGHT UP UNTIL THIS POINT.
039800     CLOSE TOKOUT.
039900     CLOSE RPTOUT.
040000*        CONSOLE LINE FOR THE OPERATOR - LETS THE NIGHT SHIFT
040100*        CONFIRM THE RUN SAW A REASONABLE VOLUME BEFORE THE REPORT
040200*        EVEN PRINTS.
040300     DISPLAY "QDDASH - TOKENS TALLIED...: " W-CNT-ISSUED.
040400*        NORMAL COMPLETION - RETURN-CODE ZERO TELLS THE SCHEDULER
040500*        THE DASHBOARD PRINTED CLEAN.
040600     MOVE ZERO TO RETURN-CODE.
040700     STOP RUN.
040800 900-EXIT.
040900     EXIT.
041000*----------------------------------------------------------------
041100*    9 5 0 - D I S P L A Y   M E S S A G E  (ROT-MENS STYLE)
041200*----------------------------------------------------------------
041300*        SPARE MESSAGE STUB, CARRIED OVER FROM THE OLDER ZIP-CODE
041400*        PROGRAM THIS ONE REPLACED - NOT CURRENTLY CALLED, LEFT IN
041500*        PLACE IN CASE AN OPERATOR-MESSAGE NEED SHOWS UP LATER.
041600 950-DISPLAY-MSG.
041700     DISPLAY MSG-LINE.
041800 950-EXIT.
041900     EXIT.
