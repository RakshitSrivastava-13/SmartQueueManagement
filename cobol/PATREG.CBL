000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PATREG.
000300 AUTHOR.        R S KRIEGER.
000400 INSTALLATION.  CENTRAL SERVICES DATA CENTER.
000500 DATE-WRITTEN.  07/19/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH SUITE.
000800*----------------------------------------------------------------
000900*                                                                *
001000*   P A T R E G                                                  *
001100*   PATIENT / CUSTOMER REGISTRATION - DAILY INTAKE                *
001200*                                                                *
001300*   READS THE DAY'S REGISTRATION INTAKE FILE (PATIENTS-IN) AND   *
001400*   POSTS NEW ENTRIES TO THE PATIENT MASTER EXTRACT              *
001500*   (PATIENT-MST) THAT QDPROC PICKS UP LATER IN THE NIGHT.       *
001600*   ONE PHONE NUMBER, ONE PATIENT - A REPEAT PHONE NUMBER IN     *
001700*   TODAY'S INTAKE IS TREATED AS THE SAME PERSON RETURNING AND   *
001800*   IS NOT RE-ADDED (FIND-OR-REGISTER).                          *
001900*                                                                *
002000*----------------------------------------------------------------
002100*   CHANGE LOG                                                   *
002200*   ----------------------------------------------------------   *
002300*   07/19/94  RSK  Q-0512   ORIGINAL PROGRAM - QUEUE PROJECT      *
002400*   07/19/94  RSK  Q-0512   PATTERNED AFTER THE OLD                *
002500*                           PATIENT-INTAKE COUNTER SCREEN, BUT     *
002600*                           DRIVEN OFF A SEQUENTIAL FILE INSTEAD - *
002700*                           THIS IS A NIGHT BATCH RUN, NOT A       *
002800*                           COUNTER TRANSACTION                    *
002900*   11/02/94  RSK  Q-0533   DUP-PHONE CHECK MOVED TO A TABLE      *
003000*                           BUILT AS WE GO, INSTEAD OF RE-        *
003100*                           READING THE OUTPUT FILE - RE-READING *
003200*                           A FILE STILL OPEN OUTPUT WAS UNSAFE   *
003300*                           ON THIS SHOP'S SORT/MERGE PACKAGE     *
003400*   02/08/96  RSK  Q-0680   SENIOR-CITIZEN AGE TEST REWRITTEN TO  *
003500*                           COMPARE FULL YEARS, NOT JUST YEAR OF  *
003600*                           BIRTH (WAS FLAGGING PEOPLE TURNING 60 *
003700*                           LATER THIS YEAR)                      *
003800*   06/21/97  WEM  Q-0755   ADDED REGISTERED/REJECTED COUNTS TO   *
003900*                           END-OF-RUN DISPLAY                    *
004000*   01/06/99  TDW  Y2K-0037 Y2K - RUN DATE AND DOB NOW CARRY A     *
004100*                           4-DIGIT CENTURY THROUGHOUT             *
004200*   04/10/00  WEM  Q-0910   PHONE DUP-CHECK TABLE RAISED TO        *
004300*                           9999 ENTRIES (WAS 2000) - CLINIC       *
004400*                           VOLUME OUTGREW THE OLD LIMIT.          *
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PATIN   ASSIGN TO PATIN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS ST-ERRO.
005700*
005800     SELECT PATMST  ASSIGN TO PATMST
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS ST-ERRO.
006100*----------------------------------------------------------------
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  PATIN
006500     LABEL RECORD IS STANDARD
006600     VALUE OF FILE-ID IS "PATIENTS-IN".
006700 01  REGPTIN.
006800     05  PI-FIRST-NAME               PIC X(20).
006900     05  PI-LAST-NAME                PIC X(20).
007000     05  PI-DOB                      PIC 9(08).
007100     05  PI-GENDER                   PIC X(01).
007200     05  PI-PHONE                    PIC X(15).
007300     05  PI-EMAIL                    PIC X(40).
007400     05  PI-CITY                     PIC X(20).
007500     05  PI-PINCODE                  PIC X(06).
007600     05  PI-BLOOD-GROUP              PIC X(03).
007700     05  PI-PREGNANT-FLAG            PIC X(01).
007800     05  PI-SENIOR-FLAG              PIC X(01).
007900     05  FILLER                      PIC X(15).
008000*
008100*        DOB SPLIT VIEW - LETS 400-CLASSIFY-SENIOR COMPARE
008200*        YEAR/MONTH/DAY WITHOUT AN INTRINSIC FUNCTION.
008300 01  PATIN-DOB-ALT REDEFINES REGPTIN.
008400     05  FILLER                      PIC X(40).
008500     05  PI-DOB-YYYY                 PIC 9(04).
008600     05  PI-DOB-MM                   PIC 9(02).
008700     05  PI-DOB-DD                   PIC 9(02).
008800     05  FILLER                      PIC X(102).
008900*----------------------------------------------------------------
009000 FD  PATMST
009100     LABEL RECORD IS STANDARD
009200     VALUE OF FILE-ID IS "PATIENT-MST".
009300     COPY PATIREC.
009400*----------------------------------------------------------------
009500 WORKING-STORAGE SECTION.
009600*        ONE SHARED FILE-STATUS FIELD FOR BOTH FDs, TESTED RIGHT
009700*        AFTER EACH OPEN/READ/WRITE.
009800 77  ST-ERRO                        PIC X(02) VALUE SPACES.
009900 77  W-EOF-SW                        PIC X(01) VALUE "N".
010000     88  W-EOF-PATIN                     VALUE "Y".
010100 77  W-REC-COUNT                     PIC 9(06) COMP VALUE ZERO.
010200 77  W-REG-COUNT                     PIC 9(06) COMP VALUE ZERO.
010300 77  W-REJ-COUNT                     PIC 9(06) COMP VALUE ZERO.
010400 77  W-MAX-SEQ                       PIC 9(06) COMP VALUE ZERO.
010500 77  W-DUP-FOUND-SW                  PIC X(01) VALUE "N".
010600     88  W-DUP-FOUND                     VALUE "Y".
010700 77  W-AGE-YEARS                     PIC S9(04) COMP VALUE ZERO.
010800 77  W-PHONE-IDX                     PIC 9(04) COMP VALUE ZERO.
010900 77  W-PHONE-COUNT                   PIC 9(04) COMP VALUE ZERO.
011000*
011100*        RUN DATE, SPLIT VIEW GIVES US YEAR/MONTH/DAY WITHOUT
011200*        REFERENCE MODIFICATION ON THE FEATURE ACCEPT ITSELF.
011300 01  W-RUN-DATE-FIELDS.                                           Y2K-0037
011400     05  W-RUN-DATE                  PIC 9(08).
011500     05  FILLER                      PIC X(02).
011600 01  W-RUN-DATE-ALT REDEFINES W-RUN-DATE-FIELDS.
011700     05  W-RUN-YYYY                  PIC 9(04).
011800     05  W-RUN-MM                    PIC 9(02).
011900     05  W-RUN-DD                    PIC 9(02).
012000     05  FILLER                      PIC X(02).
012100*
012200*        PUBLIC ID BUILD AREA - R1.2
012300 01  W-PUBLIC-ID-BUILD.
012400     05  W-PUBLIC-ID-LIT             PIC X(03) VALUE "PAT".
012500     05  W-PUBLIC-ID-SEQ             PIC 9(06).
012600     05  FILLER                      PIC X(01) VALUE SPACE.
012700*
012800*        PHONE DUP-CHECK TABLE - HOLDS EVERY PHONE NUMBER
012900*        SUCCESSFULLY POSTED SO FAR THIS RUN (SEE Q-0533).        Q-0533  
013000 01  W-PHONE-TABLE-AREA.
013100     05  W-PHONE-TABLE OCCURS 9999 TIMES
013200                               PIC X(15).
013300     05  FILLER                      PIC X(04) VALUE SPACES.
013400*
013500 01  MSG-LINE                        PIC X(60) VALUE SPACES.
013600*----------------------------------------------------------------
013700 PROCEDURE DIVISION.
013800*----------------------------------------------------------------
013900*    0 0 0 - H O U S E K E E P I N G
014000*----------------------------------------------------------------
014100 000-HOUSEKEEPING.
014200*        RUN DATE IS PULLED ONCE, SPLIT INTO YEAR/MONTH/DAY VIA
014300*        THE REDEFINES BELOW, AND HELD FOR THE WHOLE RUN -
014400*        400-CLASSIFY-SENIOR COMPARES AGAINST THIS SAME SPLIT VIEW
014500*        RATHER THAN RE-ACCEPTING THE DATE PER RECORD.
014600     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
014700*        INTAKE AND MASTER ARE BOTH CHECKED FOR A CLEAN OPEN
014800*        BEFORE ANYTHING ELSE HAPPENS - A BAD OPEN HERE MEANS THE
014900*        WHOLE NIGHT'S REGISTRATION RUN IS POINTLESS, SO THE RUN
015000*        IS ABANDONED RATHER THAN LIMPING ALONG WITH ONE FILE
015100*        MISSING.
015200     OPEN INPUT PATIN.
015300     IF ST-ERRO NOT = "00"
015400        MOVE "PATREG - UNABLE TO OPEN PATIENTS-IN" TO MSG-LINE
015500        PERFORM 950-DISPLAY-MSG THRU 950-EXIT
015600        GO TO 900-CLEANUP.
015700*        PATIENT-MST IS BUILT FRESH EVERY RUN, NOT APPENDED TO -
015800*        THIS PROGRAM OWNS TODAY'S SLICE OF NEW REGISTRATIONS AND
015900*        QDPROC PICKS IT UP LATER IN THE NIGHT AS ITS OWN PATIENT
016000*        MASTER LOAD.
016100     OPEN OUTPUT PATMST.
016200     IF ST-ERRO NOT = "00"
016300        MOVE "PATREG - UNABLE TO OPEN PATIENT-MST" TO MSG-LINE
016400        PERFORM 950-DISPLAY-MSG THRU 950-EXIT
016500        GO TO 900-CLEANUP.
016600*----------------------------------------------------------------
016700*    1 0 0 - M A I N L I N E
016800*----------------------------------------------------------------
016900 100-MAINLINE.
017000     PERFORM 110-READ-PATIN THRU 110-EXIT.
017100     PERFORM 200-EDIT-AND-POST THRU 200-EXIT
017200         UNTIL W-EOF-PATIN.
017300     GO TO 900-CLEANUP.
017400*
017500 110-READ-PATIN.
017600     READ PATIN
017700         AT END
017800             SET W-EOF-PATIN TO TRUE
017900         NOT AT END
018000             ADD 1 TO W-REC-COUNT
018100     END-READ.
018200 110-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------
018500*    2 0 0 - E D I T   A N D   P O S T   O N E   R E C O R D
018600*----------------------------------------------------------------
018700 200-EDIT-AND-POST.
018800     PERFORM 210-CHECK-DUPLICATE-PHONE THRU 210-EXIT.
018900*        A DUPLICATE PHONE NEVER REACHES 300-ASSIGN-PUBLIC-ID - NO
019000*        NEW PATIENT ID IS BURNED ON A REJECTED INTAKE RECORD.
019100     IF W-DUP-FOUND
019200         ADD 1 TO W-REJ-COUNT
019300         MOVE "PATREG - DUP PHONE, PATIENT REJECTED" TO MSG-LINE
019400         PERFORM 950-DISPLAY-MSG THRU 950-EXIT
019500     ELSE
019600*        ORDER MATTERS HERE - THE PUBLIC ID IS ASSIGNED BEFORE THE
019700*        SENIOR CLASSIFICATION AND THE MASTER WRITE SO THAT PAT-ID
019800*        IS ALREADY POPULATED ON REGPATI FOR EVERYTHING DOWNSTREAM
019900*        IN THIS PARAGRAPH.
020000         PERFORM 300-ASSIGN-PUBLIC-ID THRU 300-EXIT
020100         PERFORM 400-CLASSIFY-SENIOR THRU 400-EXIT
020200         PERFORM 500-WRITE-PATIENT-MASTER THRU 500-EXIT
020300*        THE PHONE IS ONLY REMEMBERED AFTER A SUCCESSFUL WRITE TO
020400*        PATIENT-MST - A RECORD THAT FAILED THE WRITE CHECK IN
020500*        500-WRITE-PATIENT-MASTER STILL FALLS THROUGH TO HERE
020600*        UNDER THIS SHOP'S CONVENTION OF LOGGING A WRITE FAILURE
020700*        RATHER THAN ABENDING, SO THE PHONE GOES INTO THE TABLE
020800*        EITHER WAY.
020900         PERFORM 600-REMEMBER-PHONE THRU 600-EXIT
021000         ADD 1 TO W-REG-COUNT.
021100     PERFORM 110-READ-PATIN THRU 110-EXIT.
021200 200-EXIT.
021300     EXIT.
021400*----------------------------------------------------------------
021500*    2 1 0 - D U P L I C A T E   P H O N E   C H E C K  (R1.1,
021600*            R1.4 - FIND-OR-REGISTER IS SATISFIED BY REJECTING
021700*            THE INTAKE RECORD; THE EARLIER ENTRY STANDS)
021800*----------------------------------------------------------------
021900 210-CHECK-DUPLICATE-PHONE.
022000*        R1.1/R1.4 - FIND-OR-REGISTER. A PHONE NUMBER ALREADY SEEN
022100*        THIS RUN MEANS THE SAME PERSON WALKED UP TO INTAKE TWICE
022200*        - THE EARLIER REGISTRATION STANDS AND THIS RECORD IS
022300*        REJECTED, NOT MERGED.
022400     MOVE "N" TO W-DUP-FOUND-SW.
022500     MOVE 1 TO W-PHONE-IDX.
022600 210-CHECK-LOOP.
022700     IF W-PHONE-IDX > W-PHONE-COUNT
022800        GO TO 210-EXIT.
022900*        Q-0533 - THE DUP CHECK RUNS AGAINST AN IN-MEMORY TABLE
023000*        BUILT AS WE GO, NOT BY RE-READING PATIENT-MST WHILE IT IS
023100*        STILL OPEN OUTPUT - THIS SHOP'S SORT/MERGE PACKAGE DID
023200*        NOT SUPPORT THAT SAFELY.
023300     IF W-PHONE-TABLE(W-PHONE-IDX) = PI-PHONE
023400        SET W-DUP-FOUND TO TRUE
023500        GO TO 210-EXIT.
023600     ADD 1 TO W-PHONE-IDX.
023700     GO TO 210-CHECK-LOOP.
023800 210-EXIT.
023900     EXIT.
024000*----------------------------------------------------------------
024100*    3 0 0 - A S S I G N   P U B L I C   I D   (R1.2)
024200*----------------------------------------------------------------
024300 300-ASSIGN-PUBLIC-ID.
024400     INITIALIZE REGPATI.
024500*        R1.2 - W-MAX-SEQ IS THE ONLY PATIENT-ID GENERATOR IN THE
024600*        PROGRAM, NEVER RESET DURING A RUN, SO EVERY REGISTERED
024700*        PATIENT GETS A UNIQUE ID FOR AS LONG AS THE SEQUENCE
024800*        HOLDS.
024900     ADD 1 TO W-MAX-SEQ.
025000     MOVE W-MAX-SEQ TO PAT-ID.
025100     MOVE W-MAX-SEQ TO W-PUBLIC-ID-SEQ.
025200*        THE PUBLIC-FACING ID IS "PAT" PLUS THE SIX-DIGIT SEQUENCE
025300*        - A SEPARATE FIELD FROM THE INTERNAL PAT-ID SO A LATER
025400*        CHANGE TO THE INTERNAL KEY SCHEME WOULD NOT TOUCH
025500*        ANYTHING PRINTED ON A TOKEN OR HANDED TO A PATIENT.
025600     MOVE W-PUBLIC-ID-BUILD TO PAT-PUBLIC-ID.
025700 300-EXIT.
025800     EXIT.
025900*----------------------------------------------------------------
026000*    4 0 0 - C L A S S I F Y   S E N I O R   (R1.3)
026100*----------------------------------------------------------------
026200 400-CLASSIFY-SENIOR.                                             Q-0680  
026300     MOVE ZERO TO W-AGE-YEARS.
026400     IF PI-DOB NOT = ZERO
026500*        STARTS FROM A STRAIGHT YEAR SUBTRACTION AND THEN BACKS
026600*        OFF ONE YEAR BELOW IF THE RUN DATE'S MONTH/DAY HAS NOT
026700*        YET REACHED THE PATIENT'S BIRTH MONTH/DAY THIS CALENDAR
026800*        YEAR - A PATIENT DOES NOT TURN 60 UNTIL THE ACTUAL
026900*        BIRTHDAY, NOT ON JANUARY 1ST OF THE RIGHT YEAR.
027000        COMPUTE W-AGE-YEARS = W-RUN-YYYY - PI-DOB-YYYY
027100        IF W-RUN-MM < PI-DOB-MM
027200           SUBTRACT 1 FROM W-AGE-YEARS
027300        ELSE
027400           IF W-RUN-MM = PI-DOB-MM AND W-RUN-DD < PI-DOB-DD
027500              SUBTRACT 1 FROM W-AGE-YEARS.
027600*        R1.3 - AGE IS COMPUTED FROM FULL YEAR/MONTH/DAY, NOT JUST
027700*        YEAR OF BIRTH (SEE Q-0680) - A YEAR-ONLY COMPARE WAS
027800*        FLAGGING PEOPLE AS SENIOR MONTHS BEFORE THEIR ACTUAL 60TH
027900*        BIRTHDAY.
028000     IF W-AGE-YEARS NOT LESS THAN 60
028100        MOVE "Y" TO PAT-SENIOR-FLAG
028200     ELSE
028300*        A PATIENT UNDER 60 CAN STILL BE FLAGGED SENIOR IF THE
028400*        INTAKE FORM SAYS SO - THE COMPUTED AGE TEST AND THE
028500*        INTAKE FLAG ARE BOTH HONORED, WHICHEVER SAYS YES WINS.
028600        IF PI-SENIOR-FLAG = "Y"
028700           MOVE "Y" TO PAT-SENIOR-FLAG
028800        ELSE
028900           MOVE "N" TO PAT-SENIOR-FLAG.
029000 400-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------
029300*    5 0 0 - W R I T E   P A T I E N T   M A S T E R
029400*----------------------------------------------------------------
029500 500-WRITE-PATIENT-MASTER.
029600*        FIELD-BY-FIELD COPY FROM THE INTAKE RECORD TO THE MASTER
029700*        LAYOUT - THE TWO RECORDS ARE DELIBERATELY NOT THE SAME
029800*        SHAPE, SINCE PATIENT-MST CARRIES PAT-ID AND PAT-PUBLIC-ID
029900*        THAT THE INTAKE FILE KNOWS NOTHING ABOUT.
030000     MOVE PI-FIRST-NAME      TO PAT-FIRST-NAME.
030100     MOVE PI-LAST-NAME       TO PAT-LAST-NAME.
030200     MOVE PI-DOB             TO PAT-DOB.
030300     MOVE PI-GENDER          TO PAT-GENDER.
030400     MOVE PI-PHONE           TO PAT-PHONE.
030500     MOVE PI-EMAIL           TO PAT-EMAIL.
030600     MOVE PI-CITY            TO PAT-CITY.
030700     MOVE PI-PINCODE         TO PAT-PINCODE.
030800     MOVE PI-BLOOD-GROUP     TO PAT-BLOOD-GROUP.
030900*        PREGNANCY COMES STRAIGHT OFF THE INTAKE FORM - THERE IS
031000*        NO COMPUTED TEST FOR IT THE WAY THERE IS FOR SENIOR
031100*        STATUS.
031200     IF PI-PREGNANT-FLAG = "Y"
031300        MOVE "Y" TO PAT-PREGNANT-FLAG
031400     ELSE
031500        MOVE "N" TO PAT-PREGNANT-FLAG.
031600     WRITE REGPATI.
031700     IF ST-ERRO NOT = "00"
031800        MOVE "PATREG - WRITE FAILED ON PATIENT-MST" TO MSG-LINE
031900        PERFORM 950-DISPLAY-MSG THRU 950-EXIT.
032000 500-EXIT.
032100     EXIT.
032200*----------------------------------------------------------------
032300*    6 0 0 - R E M E M B E R   P H O N E   F O R   D U P   T A B L E
032400*----------------------------------------------------------------
032500 600-REMEMBER-PHONE.
032600*        Q-0910 - TABLE CEILING RAISED FROM 2000 TO 9999 WHEN
032700*        CLINIC VOLUME OUTGREW THE OLD LIMIT. A RUN THAT SOMEHOW
032800*        REGISTERS MORE THAN 9999 NEW PATIENTS IN ONE NIGHT SIMPLY
032900*        STOPS REMEMBERING PHONE NUMBERS PAST THAT POINT RATHER
033000*        THAN ABENDING.
033100     IF W-PHONE-COUNT < 9999
033200        ADD 1 TO W-PHONE-COUNT
033300        MOVE PI-PHONE TO W-PHONE-TABLE(W-PHONE-COUNT).
033400 600-EXIT.
033500     EXIT.
033600*----------------------------------------------------------------
033700*    9 0 0 - C L E A N U P
033800*----------------------------------------------------------------
033900 900-CLEANUP.
034000*        END-OF-RUN CLOSE-DOWN, REACHED EITHER FROM NORMAL EOF ON
034100*        PATIN OR FROM AN EARLY GO TO 900-CLEANUP IF ONE OF THE
034200*        TWO FILES FAILED TO OPEN IN 000-HOUSEKEEPING.
034300     CLOSE PATIN.
034400     CLOSE PATMST.
034500*        Q-0755 - THE THREE-LINE TALLY IS WHAT OPERATIONS CHECKS
034600*        EACH MORNING AGAINST THE PRIOR NIGHT'S INTAKE VOLUME TO
034700*        SPOT A FEED THAT CAME IN SHORT OR A REJECT RATE THAT
034800*        LOOKS OFF.
034900     DISPLAY "PATREG - RECORDS READ.....: " W-REC-COUNT.
035000     DISPLAY "PATREG - REGISTERED.......: " W-REG-COUNT.          Q-0755  
035100     DISPLAY "PATREG - REJECTED (DUP)...: " W-REJ-COUNT.
035200*        A ZERO RETURN CODE HERE ONLY MEANS THE RUN COMPLETED - IT
035300*        SAYS NOTHING ABOUT HOW MANY INTAKE RECORDS WERE REJECTED
035400*        AS DUPLICATES.
035500     MOVE ZERO TO RETURN-CODE.
035600     STOP RUN.
035700*----------------------------------------------------------------
035800*    9 5 0 - D I S P L A Y   M E S S A G E  (ROT-MENS STYLE)
035900*----------------------------------------------------------------
036000 950-DISPLAY-MSG.
036100     DISPLAY MSG-LINE.
036200 950-EXIT.
036300     EXIT.
